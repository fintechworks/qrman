000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QRMVALD1.
000300 AUTHOR.         R B HARTE.
000400 INSTALLATION.   MSB - MERCHANT SETTLEMENT BUREAU.
000500 DATE-WRITTEN.   12 FEB 1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  SUBROUTINE - VALIDATE A RAW QR PAYLOAD LINE AS A
001000*               ROOT-LEVEL MERCHANT PRESENTED QR MESSAGE BEFORE
001100*               QRMUNPK1 IS ALLOWED TO SCAN IT.  THIS PROGRAM IS
001200*               INITIATED BY QRMBTCH1 FOR EVERY INPUT RECORD.  TWO
001300*               THINGS ARE CHECKED - THE FIXED 6-CHARACTER HEADER
001400*               "000201" EVERY ROOT MESSAGE MUST OPEN WITH, AND
001500*               THE TRAILING 4-HEX-DIGIT CRC (CALL TO QRMCRC01)
001600*               AGAINST EVERYTHING THAT PRECEDES IT.
001700*----------------------------------------------------------------*
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* GP2VLD1  12/02/1990  RBH  - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* GP2VLD5  09/09/1994  RBH  - SHORT PAYLOADS (UNDER 10 CHARACTERS)
002500*                             WERE FALLING THROUGH TO THE CRC
002600*                             CALL AND ABENDING ON A NEGATIVE
002700*                             SUBSTRING - ADDED THE MINIMUM-LENGTH
002800*                             GUARD IN B100 BELOW.
002900*----------------------------------------------------------------*
003000* GP2VLD8  17/12/1998  DKN  - Y2K REVIEW - NO DATE FIELDS IN THIS
003100*                             SUBROUTINE, NO CHANGE REQUIRED.
003200*----------------------------------------------------------------*
003300* GP2VLE3  11/08/2004  DKN  - RECOMPILED AGAINST QRMVALD COPYBOOK
003400*                             V2 (ADDED RESULT-CODE/ERROR-MSG
003500*                             FIELDS FOR THE NEW BATCH REPORT).
003600*----------------------------------------------------------------*
003700* GP2VLE6  22/09/2004  DKN  - WK-N-CRC-START GIVEN A REDEFINES
003800*                             ALIAS UNDER ITS OLD NAME, AND A
003900*                             NUMERIC-EDIT VIEW ADDED OVER THE
004000*                             HEADER FIELD FOR THE NEW FRONT-END
004100*                             SANITY CHECK OPERATIONS REQUESTED.
004200*----------------------------------------------------------------*
004300* GP2VLE9  02/11/2004  DKN  - ADDED A STANDALONE 77-LEVEL CALL
004400*                             COUNTER PER SHOP STANDARD, BUMPED
004500*                             ONCE PER INVOCATION FROM QRMBTCH1.
004600*----------------------------------------------------------------*
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600*    NO FILES ARE OPENED BY THIS SUBROUTINE.
005700*
005800 DATA DIVISION.
005900 FILE SECTION.
006000*
006100 WORKING-STORAGE SECTION.
006200 01  FILLER                  PIC X(24)  VALUE
006300     "** PROGRAM QRMVALD1 **".
006400*
006500 77  WK-N-VALD-CALL-COUNT         PIC 9(05)  COMP VALUE ZERO.
006600*
006700 COPY QRMCOM.
006800*
006900 01  WK-C-VALD-WORK-AREA.
007000     05  WK-C-HEADER             PIC X(06).
007100     05  WK-C-HEADER-R REDEFINES WK-C-HEADER.
007200         10  WK-C-HEADER-FMT     PIC X(04).
007300         10  WK-C-HEADER-PFI     PIC X(02).
007400     05  WK-N-HEADER-NUM REDEFINES WK-C-HEADER  PIC 9(06).
007500     05  WK-N-BODY-LEN            PIC 9(03)  COMP.
007600     05  WK-N-CRC-START            PIC 9(03)  COMP.
007700     05  WK-N-OLD-CRC-STRT REDEFINES WK-N-CRC-START PIC 9(03)
007800         COMP.
007900     05  FILLER                   PIC X(05)  VALUE SPACES.
008000*
008100 COPY QRMCRC.
008200*
008300 LINKAGE SECTION.
008400 COPY QRMVALD.
008500*
008600 PROCEDURE DIVISION USING WK-C-QRMVALD-RECORD.
008700*
008800 MAIN-MODULE.
008900     ADD 1                         TO WK-N-VALD-CALL-COUNT.
009000     MOVE "Y"                      TO QR-VALD-VALID-SW.
009100     MOVE ZERO                     TO QR-VALD-RESULT-CD.
009200     MOVE SPACES                   TO QR-VALD-ERROR-MSG.
009300     IF QR-VALD-PAYLOAD-LEN < 10
009400         PERFORM B900-REJECT-SHORT-PAYLOAD
009500             THRU B999-REJECT-SHORT-PAYLOAD-EX
009600         GO TO Z000-END-PROGRAM
009700     END-IF.
009800     PERFORM B100-CHECK-HEADER THRU B199-CHECK-HEADER-EX.
009900     IF QR-VALD-IS-VALID
010000         PERFORM B200-CHECK-CRC THRU B299-CHECK-CRC-EX
010100     END-IF.
010200 Z000-END-PROGRAM.
010300     GOBACK.
010400*
010500*----------------------------------------------------------------*
010600 B100-CHECK-HEADER.
010700*----------------------------------------------------------------*
010800*    EVERY ROOT MESSAGE OPENS WITH PAYLOAD FORMAT INDICATOR "01"
010900*    UNDER TAG "00" LENGTH "02" - THAT IS, LITERAL "000201" IN THE
011000*    FIRST SIX CHARACTER POSITIONS.
011100     MOVE QR-VALD-PAYLOAD(1:6)     TO WK-C-HEADER.
011200     IF WK-C-HEADER NOT = "000201"
011300         MOVE "N"                  TO QR-VALD-VALID-SW
011400         MOVE 10                   TO QR-VALD-RESULT-CD
011500         MOVE "INVALID ROOT HEADER - EXPECTED 000201"
011600                                    TO QR-VALD-ERROR-MSG
011700     END-IF.
011800 B199-CHECK-HEADER-EX.
011900     EXIT.
012000*
012100*----------------------------------------------------------------*
012200 B200-CHECK-CRC.
012300*----------------------------------------------------------------*
012400*    THE LAST 4 CHARACTERS OF THE PAYLOAD ARE THE CRC HEX DIGITS;
012500*    THE 4 CHARACTERS BEFORE THAT ARE THE LITERAL "6304" TAG/LEN
012600*    PAIR THAT INTRODUCES THE CRC ELEMENT ITSELF.  THE CRC IS
012700*    COMPUTED OVER EVERYTHING UP TO AND INCLUDING THAT "6304".
012800     COMPUTE WK-N-BODY-LEN = QR-VALD-PAYLOAD-LEN - 4.
012900     MOVE QR-VALD-PAYLOAD          TO QR-CRC-STRING.
013000     MOVE WK-N-BODY-LEN             TO QR-CRC-STRING-LEN.
013100     CALL "QRMCRC01"               USING WK-C-QRMCRC-RECORD.
013200     COMPUTE WK-N-CRC-START = QR-VALD-PAYLOAD-LEN - 3.
013300     IF QR-CRC-HEX NOT =
013400             QR-VALD-PAYLOAD(WK-N-CRC-START:4)
013500         MOVE "N"                  TO QR-VALD-VALID-SW
013600         MOVE 20                   TO QR-VALD-RESULT-CD
013700         MOVE "CRC CHECK FAILED ON INCOMING PAYLOAD"
013800                                    TO QR-VALD-ERROR-MSG
013900     END-IF.
014000 B299-CHECK-CRC-EX.
014100     EXIT.
014200*
014300*----------------------------------------------------------------*
014400 B900-REJECT-SHORT-PAYLOAD.
014500*----------------------------------------------------------------*
014600     MOVE "N"                      TO QR-VALD-VALID-SW.
014700     MOVE 90                       TO QR-VALD-RESULT-CD.
014800     MOVE "PAYLOAD TOO SHORT TO CONTAIN HEADER AND CRC"
014900                                    TO QR-VALD-ERROR-MSG.
015000 B999-REJECT-SHORT-PAYLOAD-EX.
015100     EXIT.
