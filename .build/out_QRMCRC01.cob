000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QRMCRC01.
000300 AUTHOR.         R B HARTE.
000400 INSTALLATION.   MSB - MERCHANT SETTLEMENT BUREAU.
000500 DATE-WRITTEN.   09 FEB 1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  SUBROUTINE - COMPUTE THE CRC-16/CCITT-FALSE CHECK
001000*               SEQUENCE (INIT 0FFFF, POLY 01021, MSB FIRST, NO
001100*               FINAL XOR) OVER A CHARACTER STRING HANDED IN BY
001200*               THE CALLER.  USED BY QRMVALD1 TO CHECK AN
001300*               INCOMING QR PAYLOAD'S TRAILING CHECKSUM AND BY
001400*               QRMPACK1 TO COMPUTE THE ONE APPENDED WHEN A
001500*               PAYLOAD IS BUILT.
001600*               NO BITWISE INTRINSICS ARE AVAILABLE ON THIS BOX SO
001700*               THE 16-BIT REGISTER IS CARRIED IN A PIC 9(05) COMP
001800*               WORK FIELD AND EVERY SHIFT / MASK / XOR IS DONE BY
001900*               PLAIN ARITHMETIC (SEE B200 AND B300 BELOW).
002000*----------------------------------------------------------------*
002100*
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500* GP1CRC1  09/02/1990  RBH  - INITIAL VERSION.
002600*----------------------------------------------------------------*
002700* GP1CRC3  17/07/1992  RBH  - CORRECTED BIT ORDER OF THE BYTE
002800*                             SCAN - MSB OF EACH BYTE MUST ENTER
002900*                             THE REGISTER FIRST, NOT THE LSB.
003000*----------------------------------------------------------------*
003100* GP1CRC6  30/11/1998  DKN  - Y2K REVIEW - NO DATE FIELDS IN THIS
003200*                             SUBROUTINE, NO CHANGE REQUIRED.
003300*----------------------------------------------------------------*
003400* GP1CRC9  04/06/2003  DKN  - RECOMPILED AGAINST QRMCRC COPYBOOK
003500*                             V2 (ADDED RESULT FIELDS).  LOGIC
003600*                             UNCHANGED.
003700*----------------------------------------------------------------*
003800* GP1CRCC  22/09/2004  DKN  - WK-N-CRC-REG GIVEN A REDEFINES ALIAS
003900*                             UNDER ITS OLD NAME FOR THE OVERNIGHT
004000*                             TRACE LISTING, WHICH STILL REFERS TO
004100*                             THE REGISTER BY THAT NAME.
004200*----------------------------------------------------------------*
004300* GP1CRCF  02/11/2004  DKN  - ADDED A STANDALONE 77-LEVEL CALL
004400*                             COUNTER, BUMPED ONCE PER INVOCATION,
004500*                             PER THE SHOP'S 77-LEVEL CONVENTION
004600*                             FOR SUBROUTINE USE COUNTS.
004700*----------------------------------------------------------------*
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.  IBM-AS400.
005200 OBJECT-COMPUTER.  IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700*    NO FILES ARE OPENED BY THIS SUBROUTINE.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200 WORKING-STORAGE SECTION.
006300 01  FILLER                  PIC X(24)  VALUE
006400     "** PROGRAM QRMCRC01 **".
006500*
006600 77  WK-N-CRC-CALL-COUNT          PIC 9(05)  COMP VALUE ZERO.
006700*
006800 COPY QRMCOM.
006900*
007000*    CHARACTER-TO-ORDINAL TRANSLATE TABLE - CHARSET(I) HOLDS THE
007100*    CHARACTER WHOSE MACHINE ORDINAL IS I-1, SO INSPECT TALLYING
007200*    "CHARACTERS BEFORE INITIAL" ON A SINGLE CHARACTER GIVES US
007300*    ITS ORDINAL VALUE WITHOUT ANY INTRINSIC FUNCTION.
007400 01  WK-C-TRANSLATE-AREA.
007500     05  WK-C-CHARSET            PIC X(256) VALUE
007600         X"000102030405060708090A0B0C0D0E0F101112131415161718191A
007700-"1B1C1D1E1F202122232425262728292A2B2C2D2E2F303132333435363738393A
007800-"3B3C3D3E3F404142434445464748494A4B4C4D4E4F505152535455565758595A
007900-"5B5C5D5E5F606162636465666768696A6B6C6D6E6F707172737475767778797A
008000-"7B7C7D7E7F808182838485868788898A8B8C8D8E8F909192939495969798999A
008100-"9B9C9D9E9FA0A1A2A3A4A5A6A7A8A9AAABACADAEAFB0B1B2B3B4B5B6B7B8B9BA
008200-"BBBCBDBEBFC0C1C2C3C4C5C6C7C8C9CACBCCCDCECFD0D1D2D3D4D5D6D7D8D9DA
008300-"DBDCDDDEDFE0E1E2E3E4E5E6E7E8E9EAEBECEDEEEFF0F1F2F3F4F5F6F7F8F9FA
008400-"FBFCFDFEFF".
008500     05  WK-C-CHARSET-TBL REDEFINES WK-C-CHARSET.
008600         10  WK-C-CHARSET-BYTE   PIC X(01) OCCURS 256 TIMES.
008700*
008800 01  WK-C-CRC-WORK-AREA.
008900     05  WK-C-ONE-CHAR            PIC X(01).
009000     05  WK-N-BYTE-VAL            PIC 9(03)  COMP.
009100     05  WK-N-BYTE-IDX            PIC 9(03)  COMP.
009200     05  WK-N-BIT-IDX             PIC S9(01) COMP.
009300     05  WK-N-BIT-VAL             PIC 9(01)  COMP.
009400     05  WK-N-C15                 PIC 9(01)  COMP.
009500     05  WK-N-POWER               PIC 9(05)  COMP.
009600     05  WK-N-QUOT                PIC 9(05)  COMP.
009700     05  WK-N-QUOT2               PIC 9(05)  COMP.
009800     05  WK-N-TOGGLE-Q            PIC 9(05)  COMP.
009900     05  WK-N-TOGGLE-Q2           PIC 9(05)  COMP.
010000     05  WK-N-TOGGLE-BIT          PIC 9(01)  COMP.
010100     05  WK-N-REG-X2              PIC 9(05)  COMP.
010200     05  WK-N-NIBBLE1             PIC 9(02)  COMP.
010300     05  WK-N-NIBBLE2             PIC 9(02)  COMP.
010400     05  WK-N-NIBBLE3             PIC 9(02)  COMP.
010500     05  WK-N-NIBBLE4             PIC 9(02)  COMP.
010600     05  WK-N-REM1                PIC 9(05)  COMP.
010700     05  WK-N-REM2                PIC 9(05)  COMP.
010800     05  FILLER                   PIC X(04)  VALUE SPACES.
010900*
011000 01  WK-C-CRC-REGISTER.
011100     05  WK-N-CRC-REG             PIC 9(05)  COMP VALUE 65535.
011200     05  WK-N-OLD-CRC-REG REDEFINES WK-N-CRC-REG PIC 9(05) COMP.
011300     05  FILLER                   PIC X(04)  VALUE SPACES.
011400*
011500 01  WK-C-HEX-AREA.
011600     05  WK-C-HEX-DIGITS          PIC X(16)  VALUE
011700         "0123456789ABCDEF".
011800     05  WK-C-HEX-TBL REDEFINES WK-C-HEX-DIGITS.
011900         10  WK-C-HEX-DIGIT       PIC X(01) OCCURS 16 TIMES.
012000*
012100 LINKAGE SECTION.
012200 COPY QRMCRC.
012300*
012400 PROCEDURE DIVISION USING WK-C-QRMCRC-RECORD.
012500*
012600 MAIN-MODULE.
012700     ADD 1                        TO WK-N-CRC-CALL-COUNT.
012800     MOVE 65535                   TO WK-N-CRC-REG.
012900     MOVE 1                       TO WK-N-BYTE-IDX.
013000     PERFORM A100-CRC-BYTE-LOOP THRU A199-CRC-BYTE-LOOP-EX
013100         VARYING WK-N-BYTE-IDX FROM 1 BY 1
013200         UNTIL WK-N-BYTE-IDX > QR-CRC-STRING-LEN.
013300     PERFORM A200-FORMAT-HEX-OUTPUT
013400         THRU A299-FORMAT-HEX-OUTPUT-EX.
013500     GOBACK.
013600*
013700*----------------------------------------------------------------*
013800 A100-CRC-BYTE-LOOP.
013900*----------------------------------------------------------------*
014000     MOVE QR-CRC-STRING(WK-N-BYTE-IDX:1) TO WK-C-ONE-CHAR.
014100     PERFORM B100-CHAR-TO-ORDINAL THRU B199-CHAR-TO-ORDINAL-EX.
014200     MOVE 7                       TO WK-N-BIT-IDX.
014300     PERFORM B200-CRC-ONE-BIT THRU B299-CRC-ONE-BIT-EX
014400         VARYING WK-N-BIT-IDX FROM 7 BY -1
014500         UNTIL WK-N-BIT-IDX < 0.
014600 A199-CRC-BYTE-LOOP-EX.
014700     EXIT.
014800*
014900*----------------------------------------------------------------*
015000 A200-FORMAT-HEX-OUTPUT.
015100*----------------------------------------------------------------*
015200*    SPLIT THE FINAL 16-BIT REGISTER INTO FOUR HEX NIBBLES AND
015300*    EDIT THEM INTO QR-CRC-HEX, MOST SIGNIFICANT FIRST.
015400     DIVIDE WK-N-CRC-REG BY 4096 GIVING WK-N-NIBBLE1
015500         REMAINDER WK-N-REM1.
015600     DIVIDE WK-N-REM1 BY 256 GIVING WK-N-NIBBLE2
015700         REMAINDER WK-N-REM2.
015800     DIVIDE WK-N-REM2 BY 16 GIVING WK-N-NIBBLE3
015900         REMAINDER WK-N-NIBBLE4.
016000     MOVE WK-C-HEX-DIGIT(WK-N-NIBBLE1 + 1) TO QR-CRC-HEX(1:1).
016100     MOVE WK-C-HEX-DIGIT(WK-N-NIBBLE2 + 1) TO QR-CRC-HEX(2:1).
016200     MOVE WK-C-HEX-DIGIT(WK-N-NIBBLE3 + 1) TO QR-CRC-HEX(3:1).
016300     MOVE WK-C-HEX-DIGIT(WK-N-NIBBLE4 + 1) TO QR-CRC-HEX(4:1).
016400 A299-FORMAT-HEX-OUTPUT-EX.
016500     EXIT.
016600*
016700*----------------------------------------------------------------*
016800 B100-CHAR-TO-ORDINAL.
016900*----------------------------------------------------------------*
017000     MOVE ZERO                    TO WK-N-BYTE-VAL.
017100     INSPECT WK-C-CHARSET TALLYING WK-N-BYTE-VAL
017200         FOR CHARACTERS BEFORE INITIAL WK-C-ONE-CHAR.
017300 B199-CHAR-TO-ORDINAL-EX.
017400     EXIT.
017500*
017600*----------------------------------------------------------------*
017700 B200-CRC-ONE-BIT.
017800*----------------------------------------------------------------*
017900*    BIT = (BYTE-VAL / 2**N) MOD 2, N COUNTING DOWN FROM 7 (MSB)
018000*    TO 0 (LSB) - NO SHIFT/AND INTRINSIC AVAILABLE, SO WE GET THE
018100*    BIT BY TWO INTEGER DIVIDES.
018200     EVALUATE WK-N-BIT-IDX
018300         WHEN 7  MOVE 128 TO WK-N-POWER
018400         WHEN 6  MOVE 064 TO WK-N-POWER
018500         WHEN 5  MOVE 032 TO WK-N-POWER
018600         WHEN 4  MOVE 016 TO WK-N-POWER
018700         WHEN 3  MOVE 008 TO WK-N-POWER
018800         WHEN 2  MOVE 004 TO WK-N-POWER
018900         WHEN 1  MOVE 002 TO WK-N-POWER
019000         WHEN 0  MOVE 001 TO WK-N-POWER
019100     END-EVALUATE.
019200     DIVIDE WK-N-BYTE-VAL BY WK-N-POWER GIVING WK-N-QUOT.
019300     DIVIDE WK-N-QUOT BY 2 GIVING WK-N-QUOT2
019400         REMAINDER WK-N-BIT-VAL.
019500*
019600     IF WK-N-CRC-REG >= 32768
019700         MOVE 1                   TO WK-N-C15
019800     ELSE
019900         MOVE 0                   TO WK-N-C15
020000     END-IF.
020100*
020200     COMPUTE WK-N-REG-X2 = WK-N-CRC-REG * 2.
020300     IF WK-N-REG-X2 > 65535
020400         SUBTRACT 65536           FROM WK-N-REG-X2
020500     END-IF.
020600     MOVE WK-N-REG-X2             TO WK-N-CRC-REG.
020700*
020800     IF WK-N-C15 NOT = WK-N-BIT-VAL
020900         PERFORM B300-XOR-WITH-POLY THRU B399-XOR-WITH-POLY-EX
021000     END-IF.
021100 B299-CRC-ONE-BIT-EX.
021200     EXIT.
021300*
021400*----------------------------------------------------------------*
021500 B300-XOR-WITH-POLY.
021600*----------------------------------------------------------------*
021700*    POLYNOMIAL 01021 HAS EXACTLY THREE BITS SET - BIT 12 (4096),
021800*    BIT 5 (32) AND BIT 0 (1).  XOR-ING A CONSTANT WITH ONLY A FEW
021900*    BITS SET IS THE SAME AS TOGGLING (COMPLEMENTING) THOSE
022000*    BITS ONE AT A TIME, WHICH WE CAN DO WITH PLAIN ADD/SUBTRACT
022100*    ONCE WE KNOW WHETHER EACH BIT IS CURRENTLY ON.
022200     DIVIDE WK-N-CRC-REG BY 4096 GIVING WK-N-TOGGLE-Q.
022300     DIVIDE WK-N-TOGGLE-Q BY 2 GIVING WK-N-TOGGLE-Q2
022400         REMAINDER WK-N-TOGGLE-BIT.
022500     IF WK-N-TOGGLE-BIT = 1
022600         SUBTRACT 4096            FROM WK-N-CRC-REG
022700     ELSE
022800         ADD 4096                 TO WK-N-CRC-REG
022900     END-IF.
023000*
023100     DIVIDE WK-N-CRC-REG BY 32 GIVING WK-N-TOGGLE-Q.
023200     DIVIDE WK-N-TOGGLE-Q BY 2 GIVING WK-N-TOGGLE-Q2
023300         REMAINDER WK-N-TOGGLE-BIT.
023400     IF WK-N-TOGGLE-BIT = 1
023500         SUBTRACT 32              FROM WK-N-CRC-REG
023600     ELSE
023700         ADD 32                   TO WK-N-CRC-REG
023800     END-IF.
023900*
024000     DIVIDE WK-N-CRC-REG BY 1 GIVING WK-N-TOGGLE-Q.
024100     DIVIDE WK-N-TOGGLE-Q BY 2 GIVING WK-N-TOGGLE-Q2
024200         REMAINDER WK-N-TOGGLE-BIT.
024300     IF WK-N-TOGGLE-BIT = 1
024400         SUBTRACT 1               FROM WK-N-CRC-REG
024500     ELSE
024600         ADD 1                    TO WK-N-CRC-REG
024700     END-IF.
024800 B399-XOR-WITH-POLY-EX.
024900     EXIT.
