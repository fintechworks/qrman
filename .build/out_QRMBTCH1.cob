000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QRMBTCH1.
000300 AUTHOR.         R B HARTE.
000400 INSTALLATION.   MSB - MERCHANT SETTLEMENT BUREAU.
000500 DATE-WRITTEN.   14 MAR 1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  MAIN-LINE DRIVER FOR THE QR MESSAGE CODEC BATCH
001000*               JOB.  READS A SEQUENTIAL FILE OF RAW "MERCHANT
001100*               PRESENTED" QR PAYLOAD STRINGS (ONE PER LINE),
001200*               VALIDATES AND UNPACKS EACH ONE THROUGH THE QRM
001300*               SUBROUTINE FAMILY, AND WRITES ONE REPORT LINE PER
001400*               INPUT RECORD SHOWING THE KEY EXTRACTED FIELDS AND
001500*               A VALID/INVALID FLAG, FINISHING WITH A CONTROL
001600*               TOTALS LINE.
001700*----------------------------------------------------------------*
001800*
001900*----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:
002100*----------------------------------------------------------------*
002200* GP6BCH1  14/03/1990  RBH  - INITIAL VERSION FOR THE QR
002300*                             SETTLEMENT EXTRACT JOB.
002400*----------------------------------------------------------------*
002500* GP6BCH4  25/06/1994  RBH  - RENAMED WK-N-INVALID-COUNT FROM THE
002600*                             ORIGINAL WK-N-REJECT-COUNT - KEPT
002700*                             THE OLD NAME AS A REDEFINES BELOW
002800*                             SINCE THE OPERATOR RUN SHEET JOB
002900*                             AID STILL QUOTES THE OLD LABEL.
003000*----------------------------------------------------------------*
003100* GP6BCH9  21/05/1999  DKN  - Y2K REVIEW - RUN-DATE STAMP IS
003200*                             DISPLAY-ONLY, NO CHANGE REQUIRED.
003300*----------------------------------------------------------------*
003400* GP6BCHC  13/04/2003  DKN  - SWITCHED TO THE EXTERNAL QRMPOOL SO
003500*                             THIS DRIVER AND THE QRMUNPK1/
003600*                             QRMPACK1/QRMPATH1/QRMVALD1 FAMILY
003700*                             SHARE ONE FIELD POOL PER RECORD.
003800*----------------------------------------------------------------*
003900* GP6BCHF  02/11/2004  DKN  - OPERATIONS ASKED FOR THE SAME UPSI-2
004000*                             ABEND SIGNAL THE TFSSTPL OVERNIGHT
004100*                             JOB RAISES SO THE SCHEDULER CAN TEST
004200*                             THE SWITCH AFTER THIS STEP RATHER
004300*                             THAN PARSING THE JOB LOG.  ALSO ADDS
004400*                             THE STANDALONE 77-LEVEL ABEND FLAG
004500*                             BELOW, PER SHOP STANDARD.
004600*----------------------------------------------------------------*
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-AS400.
005100 OBJECT-COMPUTER.  IBM-AS400.
005200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005300                   UPSI-0 IS UPSI-SWITCH-0
005400                     ON  STATUS IS U0-ON
005500                     OFF STATUS IS U0-OFF
005600                   UPSI-1 IS UPSI-SWITCH-1
005700                     ON  STATUS IS U0-ON
005800                     OFF STATUS IS U0-OFF
005900                   UPSI-2 IS UPSI-SWITCH-2
006000                     ON  STATUS IS U0-ON
006100                     OFF STATUS IS U0-OFF
006200                   UPSI-3 IS UPSI-SWITCH-3
006300                     ON  STATUS IS U0-ON
006400                     OFF STATUS IS U0-OFF.
006500*
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT QRMINPT  ASSIGN TO QRMINPT
006900            ORGANIZATION      IS LINE SEQUENTIAL
007000            FILE STATUS       IS WK-C-FILE-STATUS.
007100     SELECT QRMRPT   ASSIGN TO QRMRPT
007200            ORGANIZATION      IS LINE SEQUENTIAL
007300            FILE STATUS       IS WK-C-RPT-FILE-STATUS.
007400*
007500 DATA DIVISION.
007600 FILE SECTION.
007700*
007800 FD  QRMINPT
007900     LABEL RECORDS ARE OMITTED
008000     DATA RECORD IS WK-C-QRMINPT-LINE.
008100 01  WK-C-QRMINPT-LINE                PIC X(512).
008200 01  WK-C-QRMINPT-HDR-VIEW
008300         REDEFINES WK-C-QRMINPT-LINE.
008400     05  WK-C-HDR-TAG                 PIC X(02).
008500     05  WK-C-HDR-LEN                 PIC X(02).
008600     05  WK-C-HDR-VALUE               PIC X(02).
008700     05  FILLER                       PIC X(506).
008800*
008900 FD  QRMRPT
009000     LABEL RECORDS ARE OMITTED
009100     DATA RECORD IS WK-C-QRMRPT-LINE.
009200 01  WK-C-QRMRPT-LINE                 PIC X(80).
009300*
009400 WORKING-STORAGE SECTION.
009500 01  FILLER                  PIC X(24)  VALUE
009600     "** PROGRAM QRMBTCH1 **".
009700*
009800 77  WK-SW-ABEND-RAISED          PIC X(01)  VALUE "N".
009900     88  WK-ABEND-RAISED                VALUE "Y".
010000*
010100 COPY QRMCOM.
010200*
010300 01  WK-C-RPT-STATUS.
010400     05  WK-C-RPT-FILE-STATUS         PIC X(02)  VALUE SPACES.
010500         88  WK-C-RPT-SUCCESSFUL             VALUE "00".
010600     05  FILLER                       PIC X(02)  VALUE SPACES.
010700*
010800 01  WS-RUN-DATE-YYMMDD               PIC 9(06)  VALUE ZERO.
010900 01  WS-RUN-DATE-YMD
011000         REDEFINES WS-RUN-DATE-YYMMDD.
011100     05  WS-RUN-DATE-YY                PIC 9(02).
011200     05  WS-RUN-DATE-MM                PIC 9(02).
011300     05  WS-RUN-DATE-DD                PIC 9(02).
011400*
011500 01  WK-C-BATCH-COUNTERS.
011600     05  WK-N-RECORD-COUNT            PIC 9(04)  COMP.
011700     05  WK-N-VALID-COUNT             PIC 9(04)  COMP.
011800     05  WK-N-INVALID-COUNT           PIC 9(04)  COMP.
011900     05  FILLER                       PIC X(02)  VALUE SPACES.
012000 01  WK-N-REJECT-COUNT
012100         REDEFINES WK-N-INVALID-COUNT PIC 9(04)  COMP.
012200*
012300 01  WK-C-BTCH-WORK-AREA.
012400     05  WK-N-LINE-LEN                PIC 9(03)  COMP.
012500     05  WK-SW-LEN-FOUND              PIC X(01).
012600         88  WK-LEN-FOUND                    VALUE "Y".
012700         88  WK-LEN-NOT-FOUND                 VALUE "N".
012800     05  FILLER                       PIC X(05)  VALUE SPACES.
012900*
013000 COPY QRMRPTL.
013100*
013200 COPY QRMVALD.
013300*
013400 COPY QRMUNPK.
013500*
013600 COPY QRMPATH.
013700*
013800 PROCEDURE DIVISION.
013900*
014000 MAIN-MODULE.
014100     PERFORM A100-OPEN-FILES THRU A199-OPEN-FILES-EX.
014200     PERFORM B100-READ-INPUT-RECORD
014300         THRU B199-READ-INPUT-RECORD-EX.
014400     PERFORM C100-PROCESS-ONE-RECORD
014500         THRU C199-PROCESS-ONE-RECORD-EX
014600         UNTIL WK-C-END-OF-FILE.
014700     PERFORM D100-WRITE-TOTALS-LINE
014800         THRU D199-WRITE-TOTALS-LINE-EX.
014900     PERFORM Z100-CLOSE-FILES THRU Z199-CLOSE-FILES-EX.
015000     GOBACK.
015100*
015200*----------------------------------------------------------------*
015300 A100-OPEN-FILES.
015400*----------------------------------------------------------------*
015500     MOVE ZERO                        TO WK-N-RECORD-COUNT
015600                                          WK-N-VALID-COUNT
015700                                          WK-N-INVALID-COUNT.
015800     SET UPSI-SWITCH-2                TO OFF.
015900     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
016000     OPEN INPUT QRMINPT.
016100     IF NOT WK-C-SUCCESSFUL
016200         DISPLAY "QRMBTCH1 - OPEN FILE ERROR - QRMINPT"
016300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
016400         GO TO Y900-ABNORMAL-TERMINATION.
016500     OPEN OUTPUT QRMRPT.
016600     IF NOT WK-C-RPT-SUCCESSFUL
016700         DISPLAY "QRMBTCH1 - OPEN FILE ERROR - QRMRPT"
016800         DISPLAY "FILE STATUS IS " WK-C-RPT-FILE-STATUS
016900         GO TO Y900-ABNORMAL-TERMINATION.
017000 A199-OPEN-FILES-EX.
017100     EXIT.
017200*
017300*----------------------------------------------------------------*
017400 B100-READ-INPUT-RECORD.
017500*----------------------------------------------------------------*
017600     READ QRMINPT.
017700     IF WK-C-SUCCESSFUL
017800         ADD 1 TO WK-N-RECORD-COUNT
017900     ELSE
018000         IF NOT WK-C-END-OF-FILE
018100             DISPLAY "QRMBTCH1 - READ FILE ERROR - QRMINPT"
018200             DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018300             GO TO Y900-ABNORMAL-TERMINATION
018400         END-IF
018500     END-IF.
018600 B199-READ-INPUT-RECORD-EX.
018700     EXIT.
018800*
018900*----------------------------------------------------------------*
019000 C100-PROCESS-ONE-RECORD.
019100*----------------------------------------------------------------*
019200     MOVE SPACES                      TO QR-REPORT-DETAIL-LINE.
019300     MOVE WK-N-RECORD-COUNT           TO QRR-RECORD-NUM.
019400     MOVE SPACES                      TO QRR-FORMAT-IND
019500                                          QRR-COUNTRY-CD
019600                                          QRR-MERCHANT-NAME.
019700     PERFORM C110-COMPUTE-LINE-LEN THRU C119-COMPUTE-LINE-LEN-EX.
019800     IF WK-N-LINE-LEN >= 4
019900         MOVE WK-C-QRMINPT-LINE(WK-N-LINE-LEN - 3:4)
020000                                      TO QRR-CRC-VALUE
020100     END-IF.
020200     MOVE WK-C-QRMINPT-LINE           TO QR-VALD-PAYLOAD.
020300     MOVE WK-N-LINE-LEN                TO QR-VALD-PAYLOAD-LEN.
020400     MOVE ZERO                         TO QR-VALD-RESULT-CD.
020500     MOVE SPACES                       TO QR-VALD-ERROR-MSG.
020600     CALL "QRMVALD1"            USING WK-C-QRMVALD-RECORD.
020700     IF QR-VALD-IS-VALID
020800         MOVE "VALD"                  TO QRR-STATUS
020900         ADD 1                        TO WK-N-VALID-COUNT
021000         PERFORM C200-UNPACK-AND-EXTRACT
021100             THRU C299-UNPACK-AND-EXTRACT-EX
021200     ELSE
021300         MOVE "INVL"                  TO QRR-STATUS
021400         ADD 1                        TO WK-N-INVALID-COUNT
021500     END-IF.
021600     MOVE QR-REPORT-DETAIL-LINE       TO WK-C-QRMRPT-LINE.
021700     WRITE WK-C-QRMRPT-LINE.
021800     PERFORM B100-READ-INPUT-RECORD
021900         THRU B199-READ-INPUT-RECORD-EX.
022000 C199-PROCESS-ONE-RECORD-EX.
022100     EXIT.
022200*
022300*----------------------------------------------------------------*
022400 C110-COMPUTE-LINE-LEN.
022500*----------------------------------------------------------------*
022600*    THE SETTLEMENT FEED PADS EVERY LINE OUT TO 512 BYTES WITH
022700*    TRAILING SPACES - THIS FINDS THE TRUE PAYLOAD LENGTH BY
022800*    SCANNING BACKWARD FOR THE LAST NON-SPACE CHARACTER.
022900     MOVE "N"                          TO WK-SW-LEN-FOUND.
023000     PERFORM C111-SHRINK-ONE THRU C111-SHRINK-ONE-EX
023100         VARYING WK-N-LINE-LEN FROM 512 BY -1
023200         UNTIL WK-N-LINE-LEN = 0
023300         OR WK-LEN-FOUND.
023400 C119-COMPUTE-LINE-LEN-EX.
023500     EXIT.
023600*
023700*----------------------------------------------------------------*
023800 C111-SHRINK-ONE.
023900*----------------------------------------------------------------*
024000     IF WK-C-QRMINPT-LINE(WK-N-LINE-LEN:1) NOT = SPACE
024100         MOVE "Y"                      TO WK-SW-LEN-FOUND
024200     END-IF.
024300 C111-SHRINK-ONE-EX.
024400     EXIT.
024500*
024600*----------------------------------------------------------------*
024700 C200-UNPACK-AND-EXTRACT.
024800*----------------------------------------------------------------*
024900     MOVE WK-C-QRMINPT-LINE            TO QR-UNPK-STRING.
025000     MOVE WK-N-LINE-LEN                 TO QR-UNPK-STRING-LEN.
025100     MOVE "Y"                           TO QR-UNPK-ROOT-SW.
025200     MOVE ZERO                          TO QR-UNPK-PARENT-IDX
025300                                            QR-UNPK-RESULT-CD.
025400     MOVE SPACES                        TO QR-UNPK-ERROR-MSG.
025500     CALL "QRMUNPK1"              USING WK-C-QRMUNPK-RECORD.
025600     IF QR-UNPK-RESULT-CD = ZERO
025700         PERFORM C210-GET-REPORT-FIELD
025800             THRU C219-GET-REPORT-FIELD-EX
025900     END-IF.
026000 C299-UNPACK-AND-EXTRACT-EX.
026100     EXIT.
026200*
026300*----------------------------------------------------------------*
026400 C210-GET-REPORT-FIELD.
026500*----------------------------------------------------------------*
026600     MOVE "00"                         TO QR-PATH-STRING.
026700     PERFORM C220-CALL-PATH-GET THRU C229-CALL-PATH-GET-EX.
026800     IF QR-PATH-WAS-FOUND
026900         MOVE QR-PATH-VALUE-OUT(1:2)   TO QRR-FORMAT-IND
027000     END-IF.
027100     MOVE "58"                         TO QR-PATH-STRING.
027200     PERFORM C220-CALL-PATH-GET THRU C229-CALL-PATH-GET-EX.
027300     IF QR-PATH-WAS-FOUND
027400         MOVE QR-PATH-VALUE-OUT(1:2)   TO QRR-COUNTRY-CD
027500     END-IF.
027600     MOVE "59"                         TO QR-PATH-STRING.
027700     PERFORM C220-CALL-PATH-GET THRU C229-CALL-PATH-GET-EX.
027800     IF QR-PATH-WAS-FOUND
027900         MOVE QR-PATH-VALUE-OUT(1:25)  TO QRR-MERCHANT-NAME
028000     END-IF.
028100 C219-GET-REPORT-FIELD-EX.
028200     EXIT.
028300*
028400*----------------------------------------------------------------*
028500 C220-CALL-PATH-GET.
028600*----------------------------------------------------------------*
028700     MOVE "G"                          TO QR-PATH-OP-CD.
028800     MOVE SPACES                       TO QR-PATH-VALUE-IN.
028900     MOVE ZERO                         TO QR-PATH-VALUE-IN-LEN.
029000     MOVE SPACES                       TO QR-PATH-VALUE-OUT.
029100     MOVE ZERO                         TO QR-PATH-VALUE-OUT-LEN.
029200     MOVE "N"                          TO QR-PATH-FOUND-SW.
029300     MOVE ZERO                         TO QR-PATH-RESULT-CD.
029400     MOVE SPACES                       TO QR-PATH-ERROR-MSG.
029500     CALL "QRMPATH1"             USING WK-C-QRMPATH-RECORD.
029600 C229-CALL-PATH-GET-EX.
029700     EXIT.
029800*
029900*----------------------------------------------------------------*
030000 D100-WRITE-TOTALS-LINE.
030100*----------------------------------------------------------------*
030200     MOVE SPACES                       TO QR-REPORT-TOTALS-LINE.
030300     MOVE WK-N-RECORD-COUNT             TO QRT-TOTAL-READ.
030400     MOVE WK-N-VALID-COUNT               TO QRT-TOTAL-VALID.
030500     MOVE WK-N-INVALID-COUNT             TO QRT-TOTAL-INVALID.
030600     MOVE QR-REPORT-TOTALS-LINE          TO WK-C-QRMRPT-LINE.
030700     WRITE WK-C-QRMRPT-LINE.
030800 D199-WRITE-TOTALS-LINE-EX.
030900     EXIT.
031000*
031100*----------------------------------------------------------------*
031200*                   PROGRAM SUBROUTINE                           *
031300*----------------------------------------------------------------*
031400 Y900-ABNORMAL-TERMINATION.
031500     SET UPSI-SWITCH-2                TO ON.
031600     MOVE "Y"                         TO WK-SW-ABEND-RAISED.
031700     PERFORM Z100-CLOSE-FILES THRU Z199-CLOSE-FILES-EX.
031800     STOP RUN.
031900*
032000*----------------------------------------------------------------*
032100 Z100-CLOSE-FILES.
032200*----------------------------------------------------------------*
032300     CLOSE QRMINPT.
032400     CLOSE QRMRPT.
032500 Z199-CLOSE-FILES-EX.
032600     EXIT.
