000100*----------------------------------------------------------------*
000200* QRMRPTL - QR BATCH VALIDATION REPORT LINE LAYOUTS
000300*----------------------------------------------------------------*
000400 01  QR-REPORT-DETAIL-LINE.
000500     05  QRR-RECORD-NUM              PIC 9(04).
000600     05  FILLER                      PIC X(01)  VALUE SPACE.
000700     05  QRR-FORMAT-IND              PIC X(02).
000800     05  FILLER                      PIC X(01)  VALUE SPACE.
000900     05  QRR-COUNTRY-CD              PIC X(02).
001000     05  FILLER                      PIC X(01)  VALUE SPACE.
001100     05  QRR-MERCHANT-NAME           PIC X(25).
001200     05  FILLER                      PIC X(01)  VALUE SPACE.
001300     05  QRR-CRC-VALUE               PIC X(04).
001400     05  FILLER                      PIC X(01)  VALUE SPACE.
001500     05  QRR-STATUS                  PIC X(04).
001600     05  FILLER                      PIC X(33)  VALUE SPACES.
001700*
001800 01  QR-REPORT-TOTALS-LINE.
001900     05  FILLER                      PIC X(15)  VALUE
002000         "RECORDS READ  ".
002100     05  QRT-TOTAL-READ               PIC ZZZ9.
002200     05  FILLER                      PIC X(05)  VALUE SPACES.
002300     05  FILLER                      PIC X(15)  VALUE
002400         "RECORDS VALID ".
002500     05  QRT-TOTAL-VALID              PIC ZZZ9.
002600     05  FILLER                      PIC X(05)  VALUE SPACES.
002700     05  FILLER                      PIC X(15)  VALUE
002800         "RECORDS INVALID".
002900     05  QRT-TOTAL-INVALID            PIC ZZZ9.
003000     05  FILLER                      PIC X(13)  VALUE SPACES.
