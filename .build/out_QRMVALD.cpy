000100*----------------------------------------------------------------*
000200* QRMVALD - LINKAGE RECORD FOR QRMVALD1 (ROOT PAYLOAD VALIDATION)
000300*----------------------------------------------------------------*
000400 01  WK-C-QRMVALD-RECORD.
000500     05  WK-C-QRMVALD-INPUT.
000600         10  QR-VALD-PAYLOAD        PIC X(512).
000700         10  QR-VALD-PAYLOAD-LEN    PIC 9(03)  COMP.
000800     05  WK-C-QRMVALD-OUTPUT.
000900         10  QR-VALD-VALID-SW       PIC X(01).
001000             88  QR-VALD-IS-VALID           VALUE "Y".
001100             88  QR-VALD-IS-INVALID         VALUE "N".
001200         10  QR-VALD-RESULT-CD      PIC 9(02)  COMP.
001300         10  QR-VALD-ERROR-MSG      PIC X(60).
001400     05  FILLER                     PIC X(06)  VALUE SPACES.
