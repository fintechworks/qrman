000100*----------------------------------------------------------------*
000200* QRMPATH - LINKAGE RECORD FOR QRMPATH1 (DOTTED-PATH GET/SET/
000300* UNSET)
000400*----------------------------------------------------------------*
000500 01  WK-C-QRMPATH-RECORD.
000600     05  WK-C-QRMPATH-INPUT.
000700         10  QR-PATH-STRING         PIC X(60).
000800         10  QR-PATH-OP-CD          PIC X(01).
000900             88  QR-PATH-OP-GET             VALUE "G".
001000             88  QR-PATH-OP-SET             VALUE "S".
001100             88  QR-PATH-OP-UNSET           VALUE "U".
001200             88  QR-PATH-OP-UNPACK-TMPL     VALUE "T".
001300         10  QR-PATH-VALUE-IN       PIC X(512).
001400         10  QR-PATH-VALUE-IN-LEN   PIC 9(03)  COMP.
001500     05  WK-C-QRMPATH-OUTPUT.
001600         10  QR-PATH-VALUE-OUT      PIC X(512).
001700         10  QR-PATH-VALUE-OUT-LEN  PIC 9(03)  COMP.
001800         10  QR-PATH-FOUND-SW       PIC X(01).
001900             88  QR-PATH-WAS-FOUND          VALUE "Y".
002000             88  QR-PATH-NOT-FOUND          VALUE "N".
002100         10  QR-PATH-RESULT-CD      PIC 9(02)  COMP.
002200         10  QR-PATH-ERROR-MSG      PIC X(60).
002300     05  FILLER                     PIC X(04)  VALUE SPACES.
