000100*----------------------------------------------------------------*
000200* QRMUNPK - LINKAGE RECORD FOR QRMUNPK1 (TLV SCAN / UNPACK)
000300* CALLED NON-ROOT (RECURSIVELY, SEE PROGRAM-ID CLAUSE) BY ITSELF
000400* FOR TEMPLATE EXPANSION, AND BY QRMPATH1 FOR ON-DEMAND EXPANSION.
000500*----------------------------------------------------------------*
000600 01  WK-C-QRMUNPK-RECORD.
000700     05  WK-C-QRMUNPK-INPUT.
000800         10  QR-UNPK-STRING         PIC X(512).
000900         10  QR-UNPK-STRING-LEN     PIC 9(03)  COMP.
001000         10  QR-UNPK-ROOT-SW        PIC X(01).
001100             88  QR-UNPK-IS-ROOT            VALUE "Y".
001200             88  QR-UNPK-IS-NESTED          VALUE "N".
001300         10  QR-UNPK-PARENT-IDX     PIC 9(03)  COMP.
001400     05  WK-C-QRMUNPK-OUTPUT.
001500         10  QR-UNPK-RESULT-CD      PIC 9(02)  COMP.
001600         10  QR-UNPK-ERROR-MSG      PIC X(60).
001700     05  FILLER                     PIC X(04)  VALUE SPACES.
