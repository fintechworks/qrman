000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QRMPACK1 IS RECURSIVE.
000300 AUTHOR.         R B HARTE.
000400 INSTALLATION.   MSB - MERCHANT SETTLEMENT BUREAU.
000500 DATE-WRITTEN.   27 FEB 1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  SUBROUTINE - REASSEMBLE A FIELD TABLE ALREADY
001000*               HELD IN THE SHARED FIELD POOL (COPY QRMPOOL) BACK
001100*               INTO A TAG/LENGTH/VALUE PAYLOAD STRING.  AT ROOT
001200*               LEVEL, TAG "00" IS EMITTED FIRST UNCONDITIONALLY,
001300*               TAGS "00" AND "63" ARE THEN SKIPPED OUT OF THE
001400*               GENERIC LOOP, AND A FRESH CRC-16 TRAILER IS
001500*               COMPUTED AND APPENDED AT THE END.  A NODE MARKED
001600*               AS A TEMPLATE (QR-FLD-KIND = "T") IS PACKED BY
001700*               CALLING THIS PROGRAM AGAIN (NON-ROOT) OVER ITS
001800*               OWN CHILDREN BEFORE ITS STRING FORM IS EMBEDDED
001900*               IN THE PARENT'S OUTPUT.
002000*----------------------------------------------------------------*
002100*
002200*----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:
002400*----------------------------------------------------------------*
002500* GP4PCK1  27/02/1990  RBH  - INITIAL VERSION.
002600*----------------------------------------------------------------*
002700* GP4PCK4  14/07/1993  RBH  - TAG 00 WIDTH CHECK ADDED AFTER A
002800*                             SHORT-WIDTH FORMAT INDICATOR WAS
002900*                             PACKED OUT TO A LIVE TERMINAL AND
003000*                             BOUNCED BY THE SCHEME SWITCH - SEE
003100*                             A100 BELOW.  DELIBERATELY NOT
003200*                             DEFAULTING A MISSING TAG 00 - THAT
003300*                             MUST STILL ABORT THE RUN.
003400*----------------------------------------------------------------*
003500* GP4PCK7  30/11/1998  DKN  - Y2K REVIEW - NO DATE FIELDS IN THIS
003600*                             SUBROUTINE, NO CHANGE REQUIRED.
003700*----------------------------------------------------------------*
003800* GP4PCKB  06/04/2003  DKN  - PROGRAM-ID CHANGED TO IS RECURSIVE
003900*                             TO MATCH QRMUNPK1 - NESTED
004000*                             TEMPLATES ARE NOW PACKED BY A
004100*                             RECURSIVE SELF-CALL RATHER THAN A
004200*                             SEPARATE COPY OF THIS LOGIC.
004300*----------------------------------------------------------------*
004400* GP4PCKD  22/09/2004  DKN  - WK-N-FLD-LIMIT RENAMED TO
004500*                             WK-N-NODE-LIMIT TO MATCH QRMUNPK1 -
004600*                             OLD NAME KEPT AS A REDEFINES ALIAS,
004700*                             THE OVERNIGHT TRACE LISTING STILL
004800*                             REFERS TO IT BY THE OLD NAME.
004900*----------------------------------------------------------------*
005000* GP4PCKF  02/11/2004  DKN  - ADDED A STANDALONE 77-LEVEL TRACE
005100*                             SWITCH PER SHOP STANDARD, SET ON BY
005200*                             PATCH WHEN A PACK PROBLEM NEEDS TO
005300*                             BE CHASED INTERACTIVELY.
005400*----------------------------------------------------------------*
005500*
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-AS400.
005900 OBJECT-COMPUTER.  IBM-AS400.
006000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400*    NO FILES ARE OPENED BY THIS SUBROUTINE.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800*
006900 WORKING-STORAGE SECTION.
007000 01  FILLER                  PIC X(24)  VALUE
007100     "** PROGRAM QRMPACK1 **".
007200*
007300 77  WK-SW-PACK-TRACE             PIC X(01)  VALUE "N".
007400     88  WK-PACK-TRACE-ON                VALUE "Y".
007500*
007600 COPY QRMCOM.
007700*
007800 COPY QRMPOOL.
007900*
008000 01  WK-C-PACK-WORK-AREA.
008100     05  WK-N-OUT-PTR             PIC 9(03)  COMP.
008200     05  WK-N-SCAN-PARENT         PIC 9(03)  COMP.
008300     05  WK-N-NODE-IDX            PIC 9(03)  COMP.
008400     05  WK-N-NODE-LIMIT          PIC 9(03)  COMP.
008500     05  WK-N-OLD-FLD-LIM REDEFINES WK-N-NODE-LIMIT PIC 9(03)
008600         COMP.
008700     05  WK-N-TAG00-IDX           PIC 9(03)  COMP.
008800     05  WK-SW-TAG00-FOUND        PIC X(01).
008900         88  WK-TAG00-FOUND               VALUE "Y".
009000         88  WK-TAG00-NOT-FOUND            VALUE "N".
009100     05  WK-C-LEN-2               PIC 9(02).
009200     05  WK-C-LEN-2R REDEFINES WK-C-LEN-2   PIC X(02).
009300     05  WK-C-NESTED-VALUE        PIC X(512).
009400     05  WK-C-NESTED-HDR REDEFINES WK-C-NESTED-VALUE  PIC X(04).
009500     05  WK-N-NESTED-LEN          PIC 9(03)  COMP.
009600     05  WK-N-CRC-LEN             PIC 9(03)  COMP.
009700     05  FILLER                   PIC X(05)  VALUE SPACES.
009800*
009900 COPY QRMCRC.
010000*
010100 01  WK-C-NESTED-PACK-RECORD.
010200     05  WK-N-NESTED-PACK-PARENT-IDX    PIC 9(03)  COMP.
010300     05  WK-N-NESTED-PACK-ROOT-SW       PIC X(01).
010400     05  WK-N-NESTED-PACK-STRING        PIC X(512).
010500     05  WK-N-NESTED-PACK-STRING-LEN    PIC 9(03)  COMP.
010600     05  WK-N-NESTED-PACK-RESULT-CD     PIC 9(02)  COMP.
010700     05  WK-N-NESTED-PACK-ERROR-MSG     PIC X(60).
010800     05  FILLER                         PIC X(04)  VALUE SPACES.
010900*
011000 LINKAGE SECTION.
011100 COPY QRMPACK.
011200*
011300 PROCEDURE DIVISION USING WK-C-QRMPACK-RECORD.
011400*
011500 MAIN-MODULE.
011600     MOVE ZERO                    TO QR-PACK-RESULT-CD.
011700     MOVE SPACES                  TO QR-PACK-ERROR-MSG.
011800     MOVE SPACES                  TO QR-PACK-STRING.
011900     MOVE ZERO                    TO QR-PACK-STRING-LEN.
012000     MOVE 1                       TO WK-N-OUT-PTR.
012100     MOVE QR-PACK-PARENT-IDX       TO WK-N-SCAN-PARENT.
012200     IF QR-PACK-IS-ROOT
012300         PERFORM A100-EMIT-TAG-00 THRU A199-EMIT-TAG-00-EX
012400     END-IF.
012500     IF QR-PACK-RESULT-CD = ZERO
012600         MOVE QR-FLD-COUNT         TO WK-N-NODE-LIMIT
012700         PERFORM B100-PACK-ONE-NODE THRU B199-PACK-ONE-NODE-EX
012800             VARYING WK-N-NODE-IDX FROM 1 BY 1
012900             UNTIL WK-N-NODE-IDX > WK-N-NODE-LIMIT
013000             OR QR-PACK-RESULT-CD NOT = ZERO
013100     END-IF.
013200     IF QR-PACK-RESULT-CD = ZERO AND QR-PACK-IS-ROOT
013300         PERFORM C100-APPEND-CRC THRU C199-APPEND-CRC-EX
013400     END-IF.
013500     IF QR-PACK-RESULT-CD = ZERO
013600         COMPUTE QR-PACK-STRING-LEN = WK-N-OUT-PTR - 1
013700         IF QR-PACK-IS-ROOT AND QR-PACK-STRING-LEN > 512
013800             MOVE 80               TO QR-PACK-RESULT-CD
013900             MOVE "QRMESSAGE LENGTH EXCEEDS 512 BYTES"
014000                                    TO QR-PACK-ERROR-MSG
014100         END-IF
014200     END-IF.
014300 Z000-END-PROGRAM.
014400     GOBACK.
014500*
014600*----------------------------------------------------------------*
014700 A100-EMIT-TAG-00.
014800*----------------------------------------------------------------*
014900*    BUSINESS RULE 2 - TAG 00 MUST ALREADY BE PRESENT AND EXACTLY
015000*    2 CHARACTERS WIDE OR THE RUN ABORTS - THERE IS NO WORKING
015100*    DEFAULT, EVEN THOUGH OLDER LISTINGS ELSEWHERE SHOW "01" AS
015200*    A DEFAULT LITERAL (THAT CODE PATH NEVER ACTUALLY FIRES).
015300     MOVE "N"                      TO WK-SW-TAG00-FOUND.
015400     PERFORM A110-SEARCH-TAG-00 THRU A119-SEARCH-TAG-00-EX
015500         VARYING WK-N-TAG00-IDX FROM 1 BY 1
015600         UNTIL WK-N-TAG00-IDX > QR-FLD-COUNT
015700         OR WK-TAG00-FOUND.
015800     IF WK-TAG00-NOT-FOUND
015900         MOVE 50                   TO QR-PACK-RESULT-CD
016000         MOVE "TAG 00 MISSING ON ROOT PACK"
016100                                    TO QR-PACK-ERROR-MSG
016200         GO TO A199-EMIT-TAG-00-EX
016300     END-IF.
016400     SUBTRACT 1 FROM WK-N-TAG00-IDX.
016500     IF QR-FLD-VALUE-LEN(WK-N-TAG00-IDX) NOT = 2
016600         MOVE 51                   TO QR-PACK-RESULT-CD
016700         MOVE "TAG 00 NOT 2 CHARACTERS ON ROOT PACK"
016800                                    TO QR-PACK-ERROR-MSG
016900         GO TO A199-EMIT-TAG-00-EX
017000     END-IF.
017100     STRING "00"  "02"
017200         QR-FLD-VALUE(WK-N-TAG00-IDX)(1:2)
017300         DELIMITED BY SIZE INTO QR-PACK-STRING
017400         WITH POINTER WK-N-OUT-PTR.
017500 A199-EMIT-TAG-00-EX.
017600     EXIT.
017700*
017800*----------------------------------------------------------------*
017900 A110-SEARCH-TAG-00.
018000*----------------------------------------------------------------*
018100     IF QR-FLD-PARENT(WK-N-TAG00-IDX) = WK-N-SCAN-PARENT
018200         AND QR-FLD-TAG(WK-N-TAG00-IDX) = "00"
018300         AND QR-FLD-IS-ACTIVE(WK-N-TAG00-IDX)
018400         MOVE "Y"                  TO WK-SW-TAG00-FOUND
018500     END-IF.
018600 A119-SEARCH-TAG-00-EX.
018700     EXIT.
018800*
018900*----------------------------------------------------------------*
019000 B100-PACK-ONE-NODE.
019100*----------------------------------------------------------------*
019200     IF QR-FLD-PARENT(WK-N-NODE-IDX) = WK-N-SCAN-PARENT
019300         AND QR-FLD-IS-ACTIVE(WK-N-NODE-IDX)
019400         IF QR-PACK-IS-ROOT
019500             AND (QR-FLD-TAG(WK-N-NODE-IDX) = "00"
019600             OR QR-FLD-TAG(WK-N-NODE-IDX) = "63")
019700             CONTINUE
019800         ELSE
019900             PERFORM B110-PACK-NODE-BODY
020000                 THRU B119-PACK-NODE-BODY-EX
020100         END-IF
020200     END-IF.
020300 B199-PACK-ONE-NODE-EX.
020400     EXIT.
020500*
020600*----------------------------------------------------------------*
020700 B110-PACK-NODE-BODY.
020800*----------------------------------------------------------------*
020900*    BUSINESS RULE 1 - TAG MUST PARSE AS 00-99, ELSE FATAL.
021000     IF QR-FLD-TAG(WK-N-NODE-IDX) IS NOT NUMERIC
021100         MOVE 60                   TO QR-PACK-RESULT-CD
021200         MOVE "NON-NUMERIC TAG FOUND DURING PACK"
021300                                    TO QR-PACK-ERROR-MSG
021400     ELSE
021500         IF QR-FLD-IS-TEMPLATE(WK-N-NODE-IDX)
021600             PERFORM B200-PACK-NESTED THRU B299-PACK-NESTED-EX
021700         ELSE
021800             MOVE QR-FLD-VALUE(WK-N-NODE-IDX)
021900                                    TO WK-C-NESTED-VALUE
022000             MOVE QR-FLD-VALUE-LEN(WK-N-NODE-IDX)
022100                                    TO WK-N-NESTED-LEN
022200         END-IF
022300         IF QR-PACK-RESULT-CD = ZERO
022400             PERFORM B300-EMIT-ELEMENT THRU B399-EMIT-ELEMENT-EX
022500         END-IF
022600     END-IF.
022700 B119-PACK-NODE-BODY-EX.
022800     EXIT.
022900*
023000*----------------------------------------------------------------*
023100 B200-PACK-NESTED.
023200*----------------------------------------------------------------*
023300     MOVE WK-N-NODE-IDX          TO WK-N-NESTED-PACK-PARENT-IDX.
023400     MOVE "N"                    TO WK-N-NESTED-PACK-ROOT-SW.
023500     MOVE SPACES                 TO WK-N-NESTED-PACK-STRING.
023600     MOVE ZERO                   TO WK-N-NESTED-PACK-STRING-LEN.
023700     MOVE ZERO                      TO WK-N-NESTED-PACK-RESULT-CD.
023800     MOVE SPACES                    TO WK-N-NESTED-PACK-ERROR-MSG.
023900     CALL "QRMPACK1"       USING WK-C-NESTED-PACK-RECORD.
024000     IF WK-N-NESTED-PACK-RESULT-CD NOT = ZERO
024100         MOVE WK-N-NESTED-PACK-RESULT-CD
024200                                     TO QR-PACK-RESULT-CD
024300         MOVE WK-N-NESTED-PACK-ERROR-MSG
024400                                     TO QR-PACK-ERROR-MSG
024500     ELSE
024600         MOVE WK-N-NESTED-PACK-STRING
024700                                     TO WK-C-NESTED-VALUE
024800         MOVE WK-N-NESTED-PACK-STRING-LEN
024900                                     TO WK-N-NESTED-LEN
025000     END-IF.
025100 B299-PACK-NESTED-EX.
025200     EXIT.
025300*
025400*----------------------------------------------------------------*
025500 B300-EMIT-ELEMENT.
025600*----------------------------------------------------------------*
025700*    BUSINESS RULE 3 - LENGTH IS ALWAYS 2 ZERO-PADDED DIGITS; A
025800*    VALUE 100 CHARACTERS OR LONGER IS A KNOWN CORPUS LIMITATION
025900*    AND IS NOT GUARDED AGAINST HERE, TO MATCH THE REFERENCE.
026000     MOVE WK-N-NESTED-LEN            TO WK-C-LEN-2.
026100     STRING QR-FLD-TAG(WK-N-NODE-IDX)  WK-C-LEN-2
026200         WK-C-NESTED-VALUE(1:WK-N-NESTED-LEN)
026300         DELIMITED BY SIZE INTO QR-PACK-STRING
026400         WITH POINTER WK-N-OUT-PTR.
026500 B399-EMIT-ELEMENT-EX.
026600     EXIT.
026700*
026800*----------------------------------------------------------------*
026900 C100-APPEND-CRC.
027000*----------------------------------------------------------------*
027100*    BUSINESS RULES 5/6 - CRC IS COMPUTED OVER THE STRING UP TO
027200*    AND INCLUDING THE "6304" TAG/LENGTH PREFIX FOR THE CRC
027300*    ELEMENT ITSELF, THEN THE 4 HEX DIGITS ARE APPENDED.
027400     STRING "6304" DELIMITED BY SIZE INTO QR-PACK-STRING
027500         WITH POINTER WK-N-OUT-PTR.
027600     COMPUTE WK-N-CRC-LEN = WK-N-OUT-PTR - 1.
027700     MOVE QR-PACK-STRING            TO QR-CRC-STRING.
027800     MOVE WK-N-CRC-LEN               TO QR-CRC-STRING-LEN.
027900     CALL "QRMCRC01"                USING WK-C-QRMCRC-RECORD.
028000     STRING QR-CRC-HEX DELIMITED BY SIZE INTO QR-PACK-STRING
028100         WITH POINTER WK-N-OUT-PTR.
028200 C199-APPEND-CRC-EX.
028300     EXIT.
