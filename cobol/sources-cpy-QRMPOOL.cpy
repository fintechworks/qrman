000100*----------------------------------------------------------------*
000200* QRMPOOL - QR TLV FIELD POOL
000300* HOLDS ONE DECODED "MERCHANT PRESENTED QR" MESSAGE (OR ANY OF
000400* ITS NESTED TEMPLATES) AS A FLAT TABLE OF TAG/VALUE NODES.  A
000500* NODE'S QR-FLD-PARENT POINTS BACK AT THE NODE IT WAS FOUND
000600* UNDER - ZERO MEANS "LIVES AT THE ROOT OF THE MESSAGE" - SO THE
000700* WHOLE NESTED TEMPLATE STRUCTURE (SEE SPEC TAGS 26-51, 62, 64,
000800* 80-99) IS CARRIED WITHOUT ANY COMPILER-LEVEL RECURSIVE DATA
000900* STRUCTURE.  CHILDREN OF A GIVEN NODE ARE FOUND BY SCANNING THE
001000* POOL FOR THAT NODE'S INDEX IN QR-FLD-PARENT - ORDER OF
001100* APPEARANCE IN THE TABLE IS INSERTION ORDER, WHICH IS WHAT
001200* PRESERVES "FIRST SEEN WINS THE SLOT, LAST VALUE WINS THE
001300* CONTENT" ON A REPEATED TAG (GP1TLV1 BELOW).
001400*----------------------------------------------------------------*
001500*
001600*----------------------------------------------------------------*
001700* HISTORY OF MODIFICATION:
001800*----------------------------------------------------------------*
001900* GP1TLV1  14/03/1991  RBH  - INITIAL VERSION FOR THE QR
002000*                             SETTLEMENT EXTRACT JOB.
002100*----------------------------------------------------------------*
002200* GP1TLV4  02/11/1993  RBH  - RAISED POOL FROM 40 TO 120 NODES -
002300*                             THE 91-SERIES PROPRIETARY TEMPLATES
002400*                             FROM THE CARD SCHEME WERE
002500*                             OVERFLOWING IT.
002600*----------------------------------------------------------------*
002700* GP1TLV9  21/05/1999  DKN  - Y2K: QR-FLD-HWM-DATE REWORKED TO A
002800*                             4-DIGIT CENTURY-INCLUSIVE STAMP.
002900*----------------------------------------------------------------*
003000* GP1TLVC  06/04/2003  DKN  - MARKED THE POOL EXTERNAL SO THE
003100*                             QRMUNPK1/QRMPACK1/QRMPATH1 FAMILY
003200*                             SHARES ONE POOL ACROSS CALLS INSTEAD
003300*                             OF EACH CALL GETTING ITS OWN COPY -
003400*                             NEEDED NOW THAT QRMUNPK1/QRMPACK1
003500*                             CALL THEMSELVES RECURSIVELY FOR
003600*                             NESTED TEMPLATES.  VALUE CLAUSES
003700*                             DROPPED FROM THE GROUP - NOT ALLOWED
003800*                             ON EXTERNAL ITEMS; CALLERS CLEAR THE
003900*                             POOL EXPLICITLY INSTEAD.
004000*----------------------------------------------------------------*
004100*
004200 01  QR-FIELD-POOL EXTERNAL.
004300     05  QR-FLD-COUNT            PIC 9(03)  COMP.
004400     05  QR-FLD-HWM-DATE         PIC X(08).
004500     05  FILLER                  PIC X(04).
004600     05  QR-FLD-NODE OCCURS 1 TO 120 TIMES
004700                      DEPENDING ON QR-FLD-COUNT
004800                      INDEXED BY QR-FLD-IDX, QR-FLD-IDX2.
004900         10  QR-FLD-TAG          PIC X(02).
005000         10  QR-FLD-TAG-NUM REDEFINES QR-FLD-TAG
005100                                 PIC 9(02).
005200         10  QR-FLD-PARENT       PIC 9(03)  COMP.
005300         10  QR-FLD-KIND         PIC X(01).
005400             88  QR-FLD-IS-STRING        VALUE "S".
005500             88  QR-FLD-IS-TEMPLATE      VALUE "T".
005600         10  QR-FLD-ACTIVE-SW    PIC X(01).
005700             88  QR-FLD-IS-ACTIVE        VALUE "Y".
005800             88  QR-FLD-IS-REMOVED       VALUE "N".
005900         10  QR-FLD-VALUE-LEN    PIC 9(03)  COMP.
006000         10  QR-FLD-VALUE        PIC X(512).
006100         10  FILLER              PIC X(05).
