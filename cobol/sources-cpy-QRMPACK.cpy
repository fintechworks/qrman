000100*----------------------------------------------------------------*
000200* QRMPACK - LINKAGE RECORD FOR QRMPACK1 (PACK / REASSEMBLE + CRC)
000300* CALLED NON-ROOT (RECURSIVELY) BY ITSELF TO PACK A NESTED
000400* TEMPLATE BEFORE EMBEDDING ITS STRING FORM IN THE PARENT OUTPUT.
000500*----------------------------------------------------------------*
000600 01  WK-C-QRMPACK-RECORD.
000700     05  WK-C-QRMPACK-INPUT.
000800         10  QR-PACK-PARENT-IDX     PIC 9(03)  COMP.
000900         10  QR-PACK-ROOT-SW        PIC X(01).
001000             88  QR-PACK-IS-ROOT            VALUE "Y".
001100             88  QR-PACK-IS-NESTED          VALUE "N".
001200     05  WK-C-QRMPACK-OUTPUT.
001300         10  QR-PACK-STRING         PIC X(512).
001400         10  QR-PACK-STRING-LEN     PIC 9(03)  COMP.
001500         10  QR-PACK-RESULT-CD      PIC 9(02)  COMP.
001600         10  QR-PACK-ERROR-MSG      PIC X(60).
001700     05  FILLER                     PIC X(04)  VALUE SPACES.
