000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QRMPATH1.
000300 AUTHOR.         R B HARTE.
000400 INSTALLATION.   MSB - MERCHANT SETTLEMENT BUREAU.
000500 DATE-WRITTEN.   06 MAR 1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  SUBROUTINE - ADDRESS A SINGLE FIELD IN THE SHARED
001000*               FIELD POOL (COPY QRMPOOL) BY DOTTED TAG PATH, E.G.
001100*               "62.03" MEANS "TAG 62'S NESTED TEMPLATE, FIELD
001200*               03".  FOUR OPERATIONS ARE SUPPORTED THROUGH
001300*               QR-PATH-OP-CD - GET, SET, UNSET AND UNPACK-TMPL
001400*               (EXPAND A PLAIN STRING FIELD IN PLACE AS A
001500*               NESTED TEMPLATE).  SET WITH A ZERO-LENGTH INPUT
001600*               VALUE IS TREATED AS UNSET, MATCHING THE
001700*               SETTLEMENT DESK'S OWN CONVENTION FOR "BLANK OUT
001800*               THIS FIELD".
001900*----------------------------------------------------------------*
002000*
002100*----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:
002300*----------------------------------------------------------------*
002400* GP5PTH1  06/03/1990  RBH  - INITIAL VERSION - GET AND SET ONLY.
002500*----------------------------------------------------------------*
002600* GP5PTH3  19/09/1991  RBH  - ADDED UNSET AND THE ONE-LEVEL
002700*                             CASCADE CLEANUP RULE IN U200 BELOW
002800*                             AFTER AN EMPTY "62" TEMPLATE WAS
002900*                             LEFT BEHIND ON THE SETTLEMENT
003000*                             EXTRACT AND CONFUSED THE DOWNSTREAM
003100*                             RECONCILIATION JOB.
003200*----------------------------------------------------------------*
003300* GP5PTH6  08/04/1996  RBH  - ADDED THE UNPACK-TMPL OPERATION FOR
003400*                             ON-DEMAND TEMPLATE EXPANSION FROM
003500*                             THE ENQUIRY SCREEN.
003600*----------------------------------------------------------------*
003700* GP5PTH9  30/11/1998  DKN  - Y2K REVIEW - NO DATE FIELDS IN THIS
003800*                             SUBROUTINE, NO CHANGE REQUIRED.
003900*----------------------------------------------------------------*
004000* GP5PTHC  06/04/2003  DKN  - RECOMPILED AGAINST QRMPOOL V2
004100*                             (EXTERNAL POOL) AND QRMPACK/QRMUNPK
004200*                             V2 - NO LOGIC CHANGE HERE, THIS
004300*                             PROGRAM WAS NEVER RECURSIVE.
004400*----------------------------------------------------------------*
004500* GP5PTHF  22/09/2004  DKN  - WK-N-TOKEN-IDX AND WK-N-FOUND-IDX
004600*                             GIVEN REDEFINES ALIASES UNDER THEIR
004700*                             OLD NAMES - THE ENQUIRY SCREEN'S OWN
004800*                             TRACE AID STILL LOGS THEM THAT WAY.
004900*----------------------------------------------------------------*
005000* GP5PTHG  02/11/2004  DKN  - ADDED A STANDALONE 77-LEVEL CALL
005100*                             COUNTER PER SHOP STANDARD, BUMPED
005200*                             ONCE PER GET/SET/UNSET INVOCATION.
005300*----------------------------------------------------------------*
005400*
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300*    NO FILES ARE OPENED BY THIS SUBROUTINE.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 WORKING-STORAGE SECTION.
006900 01  FILLER                  PIC X(24)  VALUE
007000     "** PROGRAM QRMPATH1 **".
007100*
007200 77  WK-N-PATH-CALL-COUNT         PIC 9(05)  COMP VALUE ZERO.
007300*
007400 COPY QRMCOM.
007500*
007600 COPY QRMPOOL.
007700*
007800 01  WK-C-PATH-WORK-AREA.
007900     05  WK-C-PATH-TOKEN OCCURS 10 TIMES   PIC X(02).
008000     05  WK-C-PATH-TOKEN-FLAT
008100             REDEFINES WK-C-PATH-TOKEN     PIC X(20).
008200     05  WK-N-PATH-TOKEN-COUNT        PIC 9(02)  COMP.
008300     05  WK-N-TOKEN-IDX                PIC 9(02)  COMP.
008400     05  WK-N-OLD-TOK-IDX REDEFINES WK-N-TOKEN-IDX PIC 9(02) COMP.
008500     05  WK-N-CUR-PARENT               PIC 9(03)  COMP.
008600     05  WK-N-GRANDPARENT              PIC 9(03)  COMP.
008700     05  WK-SW-GRANDPARENT-VALID       PIC X(01).
008800         88  WK-GRANDPARENT-VALID             VALUE "Y".
008900         88  WK-GRANDPARENT-NONE              VALUE "N".
009000     05  WK-N-FOUND-IDX                PIC 9(03)  COMP.
009100     05  WK-N-OLD-FND-IDX REDEFINES WK-N-FOUND-IDX PIC 9(03) COMP.
009200     05  WK-SW-NODE-FOUND              PIC X(01).
009300         88  WK-NODE-FOUND                     VALUE "Y".
009400         88  WK-NODE-NOT-FOUND                 VALUE "N".
009500     05  WK-N-SEARCH-IDX                PIC 9(03)  COMP.
009600     05  WK-SW-PATH-STOPPED             PIC X(01).
009700         88  WK-PATH-STOPPED                   VALUE "Y".
009800         88  WK-PATH-NOT-STOPPED               VALUE "N".
009900     05  WK-SW-ACTIVE-REMAIN            PIC X(01).
010000         88  WK-CHILDREN-REMAIN                VALUE "Y".
010100         88  WK-CHILDREN-NONE                  VALUE "N".
010200     05  WK-N-CLEAN-IDX                  PIC 9(03)  COMP.
010300     05  FILLER                          PIC X(05)  VALUE SPACES.
010400*
010500 COPY QRMPACK.
010600*
010700 COPY QRMUNPK.
010800*
010900 LINKAGE SECTION.
011000 COPY QRMPATH.
011100*
011200 PROCEDURE DIVISION USING WK-C-QRMPATH-RECORD.
011300*
011400 MAIN-MODULE.
011500     ADD 1                         TO WK-N-PATH-CALL-COUNT.
011600     MOVE SPACES                   TO QR-PATH-VALUE-OUT.
011700     MOVE ZERO                     TO QR-PATH-VALUE-OUT-LEN.
011800     MOVE "N"                      TO QR-PATH-FOUND-SW.
011900     MOVE ZERO                     TO QR-PATH-RESULT-CD.
012000     MOVE SPACES                   TO QR-PATH-ERROR-MSG.
012100     PERFORM A100-PARSE-PATH THRU A199-PARSE-PATH-EX.
012200     IF QR-PATH-RESULT-CD = ZERO
012300         EVALUATE TRUE
012400             WHEN QR-PATH-OP-GET
012500                 PERFORM G100-DO-GET THRU G199-DO-GET-EX
012600             WHEN QR-PATH-OP-SET
012700                 PERFORM S100-DO-SET THRU S199-DO-SET-EX
012800             WHEN QR-PATH-OP-UNSET
012900                 PERFORM U100-DO-UNSET THRU U199-DO-UNSET-EX
013000             WHEN QR-PATH-OP-UNPACK-TMPL
013100                 PERFORM T100-DO-UNPACK-TMPL
013200                     THRU T199-DO-UNPACK-TMPL-EX
013300             WHEN OTHER
013400                 MOVE 90            TO QR-PATH-RESULT-CD
013500                 MOVE "UNKNOWN PATH OPERATION CODE"
013600                                     TO QR-PATH-ERROR-MSG
013700         END-EVALUATE
013800     END-IF.
013900 Z000-END-PROGRAM.
014000     GOBACK.
014100*
014200*----------------------------------------------------------------*
014300 A100-PARSE-PATH.
014400*----------------------------------------------------------------*
014500     MOVE ZERO                      TO WK-N-PATH-TOKEN-COUNT.
014600     UNSTRING QR-PATH-STRING DELIMITED BY "."
014700         INTO WK-C-PATH-TOKEN(1) WK-C-PATH-TOKEN(2)
014800              WK-C-PATH-TOKEN(3) WK-C-PATH-TOKEN(4)
014900              WK-C-PATH-TOKEN(5) WK-C-PATH-TOKEN(6)
015000              WK-C-PATH-TOKEN(7) WK-C-PATH-TOKEN(8)
015100              WK-C-PATH-TOKEN(9) WK-C-PATH-TOKEN(10)
015200         TALLYING IN WK-N-PATH-TOKEN-COUNT.
015300 A199-PARSE-PATH-EX.
015400     EXIT.
015500*
015600*----------------------------------------------------------------*
015700 B900-FIND-CHILD.
015800*----------------------------------------------------------------*
015900*    SEARCHES QR-FIELD-POOL FOR AN ACTIVE NODE UNDER
016000*    WK-N-CUR-PARENT WHOSE TAG MATCHES THE CURRENT PATH TOKEN.
016100     MOVE "N"                        TO WK-SW-NODE-FOUND.
016200     PERFORM B910-FIND-CHILD-ONE THRU B919-FIND-CHILD-ONE-EX
016300         VARYING WK-N-SEARCH-IDX FROM 1 BY 1
016400         UNTIL WK-N-SEARCH-IDX > QR-FLD-COUNT
016500         OR WK-NODE-FOUND.
016600     IF WK-NODE-FOUND
016700         SUBTRACT 1 FROM WK-N-SEARCH-IDX
016800         MOVE WK-N-SEARCH-IDX        TO WK-N-FOUND-IDX
016900     END-IF.
017000 B999-FIND-CHILD-EX.
017100     EXIT.
017200*
017300*----------------------------------------------------------------*
017400 B910-FIND-CHILD-ONE.
017500*----------------------------------------------------------------*
017600     IF QR-FLD-PARENT(WK-N-SEARCH-IDX) = WK-N-CUR-PARENT
017700         AND QR-FLD-TAG(WK-N-SEARCH-IDX)
017800                  = WK-C-PATH-TOKEN(WK-N-TOKEN-IDX)
017900         AND QR-FLD-IS-ACTIVE(WK-N-SEARCH-IDX)
018000         MOVE "Y"                    TO WK-SW-NODE-FOUND
018100     END-IF.
018200 B919-FIND-CHILD-ONE-EX.
018300     EXIT.
018400*
018500*----------------------------------------------------------------*
018600 G100-DO-GET.
018700*----------------------------------------------------------------*
018800     MOVE ZERO                       TO WK-N-CUR-PARENT.
018900     MOVE "N"                        TO WK-SW-PATH-STOPPED.
019000     IF WK-N-PATH-TOKEN-COUNT > 1
019100         PERFORM G110-WALK-INTERMEDIATE
019200             THRU G119-WALK-INTERMEDIATE-EX
019300             VARYING WK-N-TOKEN-IDX FROM 1 BY 1
019400             UNTIL WK-N-TOKEN-IDX > WK-N-PATH-TOKEN-COUNT - 1
019500             OR WK-PATH-STOPPED
019600             OR QR-PATH-RESULT-CD NOT = ZERO
019700     END-IF.
019800     IF QR-PATH-RESULT-CD = ZERO AND WK-PATH-NOT-STOPPED
019900         MOVE WK-N-PATH-TOKEN-COUNT  TO WK-N-TOKEN-IDX
020000         PERFORM B900-FIND-CHILD THRU B999-FIND-CHILD-EX
020100         IF WK-NODE-NOT-FOUND
020200             MOVE "N"                TO QR-PATH-FOUND-SW
020300         ELSE
020400             MOVE "Y"                TO QR-PATH-FOUND-SW
020500             IF QR-FLD-IS-TEMPLATE(WK-N-FOUND-IDX)
020600                 PERFORM G200-PACK-TEMPLATE-OUT
020700                     THRU G299-PACK-TEMPLATE-OUT-EX
020800             ELSE
020900                 MOVE QR-FLD-VALUE(WK-N-FOUND-IDX)
021000                                      TO QR-PATH-VALUE-OUT
021100                 MOVE QR-FLD-VALUE-LEN(WK-N-FOUND-IDX)
021200                                      TO QR-PATH-VALUE-OUT-LEN
021300             END-IF
021400         END-IF
021500     END-IF.
021600 G199-DO-GET-EX.
021700     EXIT.
021800*
021900*----------------------------------------------------------------*
022000 G110-WALK-INTERMEDIATE.
022100*----------------------------------------------------------------*
022200     PERFORM B900-FIND-CHILD THRU B999-FIND-CHILD-EX.
022300     IF WK-NODE-NOT-FOUND
022400         MOVE "Y"                    TO WK-SW-PATH-STOPPED
022500     ELSE
022600         IF QR-FLD-IS-TEMPLATE(WK-N-FOUND-IDX)
022700             MOVE WK-N-FOUND-IDX      TO WK-N-CUR-PARENT
022800         ELSE
022900             MOVE 70                  TO QR-PATH-RESULT-CD
023000             MOVE "INVALID PATH - INTERMEDIATE TAG NOT A TEMPLATE"
023100                                       TO QR-PATH-ERROR-MSG
023200         END-IF
023300     END-IF.
023400 G119-WALK-INTERMEDIATE-EX.
023500     EXIT.
023600*
023700*----------------------------------------------------------------*
023800 G200-PACK-TEMPLATE-OUT.
023900*----------------------------------------------------------------*
024000     MOVE WK-N-FOUND-IDX              TO QR-PACK-PARENT-IDX.
024100     MOVE "N"                         TO QR-PACK-ROOT-SW.
024200     MOVE ZERO                        TO QR-PACK-RESULT-CD.
024300     MOVE SPACES                      TO QR-PACK-ERROR-MSG.
024400     CALL "QRMPACK1"          USING WK-C-QRMPACK-RECORD.
024500     IF QR-PACK-RESULT-CD NOT = ZERO
024600         MOVE QR-PACK-RESULT-CD        TO QR-PATH-RESULT-CD
024700         MOVE QR-PACK-ERROR-MSG        TO QR-PATH-ERROR-MSG
024800     ELSE
024900         MOVE QR-PACK-STRING           TO QR-PATH-VALUE-OUT
025000         MOVE QR-PACK-STRING-LEN       TO QR-PATH-VALUE-OUT-LEN
025100     END-IF.
025200 G299-PACK-TEMPLATE-OUT-EX.
025300     EXIT.
025400*
025500*----------------------------------------------------------------*
025600 S100-DO-SET.
025700*----------------------------------------------------------------*
025800     IF QR-PATH-VALUE-IN-LEN = ZERO
025900         PERFORM U100-DO-UNSET THRU U199-DO-UNSET-EX
026000         GO TO S199-DO-SET-EX
026100     END-IF.
026200     MOVE ZERO                        TO WK-N-CUR-PARENT.
026300     IF WK-N-PATH-TOKEN-COUNT > 1
026400         PERFORM S110-WALK-AUTOVIVIFY
026500             THRU S119-WALK-AUTOVIVIFY-EX
026600             VARYING WK-N-TOKEN-IDX FROM 1 BY 1
026700             UNTIL WK-N-TOKEN-IDX > WK-N-PATH-TOKEN-COUNT - 1
026800     END-IF.
026900     MOVE WK-N-PATH-TOKEN-COUNT        TO WK-N-TOKEN-IDX.
027000     PERFORM B900-FIND-CHILD THRU B999-FIND-CHILD-EX.
027100     IF WK-NODE-FOUND
027200         IF QR-FLD-IS-TEMPLATE(WK-N-FOUND-IDX)
027300             PERFORM S200-ORPHAN-CHILDREN
027400                 THRU S299-ORPHAN-CHILDREN-EX
027500         END-IF
027600         MOVE "S"               TO QR-FLD-KIND(WK-N-FOUND-IDX)
027700         MOVE QR-PATH-VALUE-IN  TO QR-FLD-VALUE(WK-N-FOUND-IDX)
027800         MOVE QR-PATH-VALUE-IN-LEN
027900                               TO QR-FLD-VALUE-LEN(WK-N-FOUND-IDX)
028000     ELSE
028100         ADD 1                       TO QR-FLD-COUNT
028200         MOVE WK-C-PATH-TOKEN(WK-N-TOKEN-IDX)
028300                                      TO QR-FLD-TAG(QR-FLD-COUNT)
028400         MOVE WK-N-CUR-PARENT   TO QR-FLD-PARENT(QR-FLD-COUNT)
028500         MOVE "S"                     TO QR-FLD-KIND(QR-FLD-COUNT)
028600         MOVE "Y"             TO QR-FLD-ACTIVE-SW(QR-FLD-COUNT)
028700         MOVE QR-PATH-VALUE-IN  TO QR-FLD-VALUE(QR-FLD-COUNT)
028800         MOVE QR-PATH-VALUE-IN-LEN
028900                                 TO QR-FLD-VALUE-LEN(QR-FLD-COUNT)
029000     END-IF.
029100 S199-DO-SET-EX.
029200     EXIT.
029300*
029400*----------------------------------------------------------------*
029500 S110-WALK-AUTOVIVIFY.
029600*----------------------------------------------------------------*
029700     PERFORM B900-FIND-CHILD THRU B999-FIND-CHILD-EX.
029800     IF WK-NODE-FOUND AND QR-FLD-IS-TEMPLATE(WK-N-FOUND-IDX)
029900         MOVE WK-N-FOUND-IDX          TO WK-N-CUR-PARENT
030000     ELSE
030100         IF WK-NODE-FOUND
030200             PERFORM S200-ORPHAN-CHILDREN
030300                 THRU S299-ORPHAN-CHILDREN-EX
030400             MOVE "T"            TO QR-FLD-KIND(WK-N-FOUND-IDX)
030500             MOVE WK-N-FOUND-IDX      TO WK-N-CUR-PARENT
030600         ELSE
030700             ADD 1                    TO QR-FLD-COUNT
030800             MOVE WK-C-PATH-TOKEN(WK-N-TOKEN-IDX)
030900                                      TO QR-FLD-TAG(QR-FLD-COUNT)
031000             MOVE WK-N-CUR-PARENT
031100                                   TO QR-FLD-PARENT(QR-FLD-COUNT)
031200             MOVE "T"                 TO QR-FLD-KIND(QR-FLD-COUNT)
031300             MOVE "Y"            TO QR-FLD-ACTIVE-SW(QR-FLD-COUNT)
031400             MOVE SPACES         TO QR-FLD-VALUE(QR-FLD-COUNT)
031500             MOVE ZERO           TO QR-FLD-VALUE-LEN(QR-FLD-COUNT)
031600             MOVE QR-FLD-COUNT        TO WK-N-CUR-PARENT
031700         END-IF
031800     END-IF.
031900 S119-WALK-AUTOVIVIFY-EX.
032000     EXIT.
032100*
032200*----------------------------------------------------------------*
032300 S200-ORPHAN-CHILDREN.
032400*----------------------------------------------------------------*
032500*    A TEMPLATE BEING OVERWRITTEN BY A PLAIN VALUE TAKES ITS OLD
032600*    CHILDREN WITH IT - MARK THEM INACTIVE, ONE LEVEL ONLY.
032700     PERFORM S210-ORPHAN-ONE THRU S219-ORPHAN-ONE-EX
032800         VARYING WK-N-CLEAN-IDX FROM 1 BY 1
032900         UNTIL WK-N-CLEAN-IDX > QR-FLD-COUNT.
033000 S299-ORPHAN-CHILDREN-EX.
033100     EXIT.
033200*
033300*----------------------------------------------------------------*
033400 S210-ORPHAN-ONE.
033500*----------------------------------------------------------------*
033600     IF QR-FLD-PARENT(WK-N-CLEAN-IDX) = WK-N-FOUND-IDX
033700         MOVE "N"           TO QR-FLD-ACTIVE-SW(WK-N-CLEAN-IDX)
033800     END-IF.
033900 S219-ORPHAN-ONE-EX.
034000     EXIT.
034100*
034200*----------------------------------------------------------------*
034300 U100-DO-UNSET.
034400*----------------------------------------------------------------*
034500     MOVE ZERO                        TO WK-N-CUR-PARENT.
034600     MOVE "N"                         TO WK-SW-GRANDPARENT-VALID.
034700     MOVE "N"                         TO WK-SW-PATH-STOPPED.
034800     IF WK-N-PATH-TOKEN-COUNT > 1
034900         PERFORM U110-WALK-SILENT THRU U119-WALK-SILENT-EX
035000             VARYING WK-N-TOKEN-IDX FROM 1 BY 1
035100             UNTIL WK-N-TOKEN-IDX > WK-N-PATH-TOKEN-COUNT - 1
035200             OR WK-PATH-STOPPED
035300     END-IF.
035400     IF WK-PATH-NOT-STOPPED
035500         MOVE WK-N-PATH-TOKEN-COUNT    TO WK-N-TOKEN-IDX
035600         PERFORM B900-FIND-CHILD THRU B999-FIND-CHILD-EX
035700         IF WK-NODE-FOUND
035800             MOVE "N"       TO QR-FLD-ACTIVE-SW(WK-N-FOUND-IDX)
035900             PERFORM U200-CASCADE-CLEANUP
036000                 THRU U299-CASCADE-CLEANUP-EX
036100         END-IF
036200     END-IF.
036300 U199-DO-UNSET-EX.
036400     EXIT.
036500*
036600*----------------------------------------------------------------*
036700 U110-WALK-SILENT.
036800*----------------------------------------------------------------*
036900     PERFORM B900-FIND-CHILD THRU B999-FIND-CHILD-EX.
037000     IF WK-NODE-NOT-FOUND
037100         MOVE "Y"                     TO WK-SW-PATH-STOPPED
037200     ELSE
037300         IF QR-FLD-IS-TEMPLATE(WK-N-FOUND-IDX)
037400             MOVE WK-N-CUR-PARENT      TO WK-N-GRANDPARENT
037500             MOVE "Y"              TO WK-SW-GRANDPARENT-VALID
037600             MOVE WK-N-FOUND-IDX       TO WK-N-CUR-PARENT
037700         ELSE
037800             MOVE "Y"                  TO WK-SW-PATH-STOPPED
037900         END-IF
038000     END-IF.
038100 U119-WALK-SILENT-EX.
038200     EXIT.
038300*
038400*----------------------------------------------------------------*
038500 U200-CASCADE-CLEANUP.
038600*----------------------------------------------------------------*
038700*    IF REMOVING THE FINAL TAG LEAVES ITS CONTAINING TEMPLATE
038800*    COMPLETELY EMPTY, REMOVE THE CONTAINING TEMPLATE'S OWN TAG
038900*    TOO - BUT ONLY ONE LEVEL UP, NEVER DEEPER.
039000     IF WK-N-CUR-PARENT NOT = ZERO
039100         MOVE "N"                     TO WK-SW-ACTIVE-REMAIN
039200         PERFORM U210-CHECK-REMAIN THRU U219-CHECK-REMAIN-EX
039300             VARYING WK-N-CLEAN-IDX FROM 1 BY 1
039400             UNTIL WK-N-CLEAN-IDX > QR-FLD-COUNT
039500         IF WK-CHILDREN-NONE
039600             MOVE "N"     TO QR-FLD-ACTIVE-SW(WK-N-CUR-PARENT)
039700         END-IF
039800     END-IF.
039900 U299-CASCADE-CLEANUP-EX.
040000     EXIT.
040100*
040200*----------------------------------------------------------------*
040300 U210-CHECK-REMAIN.
040400*----------------------------------------------------------------*
040500     IF QR-FLD-PARENT(WK-N-CLEAN-IDX) = WK-N-CUR-PARENT
040600         AND QR-FLD-IS-ACTIVE(WK-N-CLEAN-IDX)
040700         MOVE "Y"                     TO WK-SW-ACTIVE-REMAIN
040800     END-IF.
040900 U219-CHECK-REMAIN-EX.
041000     EXIT.
041100*
041200*----------------------------------------------------------------*
041300 T100-DO-UNPACK-TMPL.
041400*----------------------------------------------------------------*
041500     MOVE ZERO                        TO WK-N-CUR-PARENT.
041600     MOVE "N"                         TO WK-SW-PATH-STOPPED.
041700     IF WK-N-PATH-TOKEN-COUNT > 1
041800         PERFORM G110-WALK-INTERMEDIATE
041900             THRU G119-WALK-INTERMEDIATE-EX
042000             VARYING WK-N-TOKEN-IDX FROM 1 BY 1
042100             UNTIL WK-N-TOKEN-IDX > WK-N-PATH-TOKEN-COUNT - 1
042200             OR WK-PATH-STOPPED
042300             OR QR-PATH-RESULT-CD NOT = ZERO
042400     END-IF.
042500     IF QR-PATH-RESULT-CD = ZERO AND WK-PATH-NOT-STOPPED
042600         MOVE WK-N-PATH-TOKEN-COUNT    TO WK-N-TOKEN-IDX
042700         PERFORM B900-FIND-CHILD THRU B999-FIND-CHILD-EX
042800         IF WK-NODE-FOUND
042900             AND NOT QR-FLD-IS-TEMPLATE(WK-N-FOUND-IDX)
043000             PERFORM T200-CALL-UNPACK THRU T299-CALL-UNPACK-EX
043100         END-IF
043200     END-IF.
043300 T199-DO-UNPACK-TMPL-EX.
043400     EXIT.
043500*
043600*----------------------------------------------------------------*
043700 T200-CALL-UNPACK.
043800*----------------------------------------------------------------*
043900     MOVE QR-FLD-VALUE(WK-N-FOUND-IDX)    TO QR-UNPK-STRING.
044000     MOVE QR-FLD-VALUE-LEN(WK-N-FOUND-IDX)
044100                                    TO QR-UNPK-STRING-LEN.
044200     MOVE "N"                       TO QR-UNPK-ROOT-SW.
044300     MOVE WK-N-FOUND-IDX             TO QR-UNPK-PARENT-IDX.
044400     MOVE ZERO                       TO QR-UNPK-RESULT-CD.
044500     MOVE SPACES                     TO QR-UNPK-ERROR-MSG.
044600     CALL "QRMUNPK1"          USING WK-C-QRMUNPK-RECORD.
044700     IF QR-UNPK-RESULT-CD NOT = ZERO
044800         MOVE QR-UNPK-RESULT-CD        TO QR-PATH-RESULT-CD
044900         MOVE QR-UNPK-ERROR-MSG        TO QR-PATH-ERROR-MSG
045000     ELSE
045100         MOVE "T"                 TO QR-FLD-KIND(WK-N-FOUND-IDX)
045200     END-IF.
045300 T299-CALL-UNPACK-EX.
045400     EXIT.
