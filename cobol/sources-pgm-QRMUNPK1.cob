000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     QRMUNPK1 IS RECURSIVE.
000300 AUTHOR.         R B HARTE.
000400 INSTALLATION.   MSB - MERCHANT SETTLEMENT BUREAU.
000500 DATE-WRITTEN.   20 FEB 1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION :  SUBROUTINE - SCAN A TAG/LENGTH/VALUE PAYLOAD
001000*               STRING INTO THE SHARED FIELD POOL (COPY QRMPOOL).
001100*               AT THE ROOT LEVEL THIS PROGRAM FIRST CALLS
001200*               QRMVALD1 TO CHECK THE HEADER AND CRC, THEN SCANS
001300*               THE STRING, THEN WALKS THE NODES IT JUST ADDED
001400*               AND, FOR EVERY TAG IN A NESTED-TEMPLATE RANGE,
001500*               CALLS ITSELF AGAIN (NON-ROOT) TO EXPAND THAT
001600*               TAG'S VALUE AS A CHILD TABLE.  A NON-ROOT CALL
001700*               ONLY SCANS - IT DOES NOT VALIDATE, DOES NOT
001800*               CLEAR THE POOL, AND DOES NOT EXPAND BELOW
001900*               ITSELF (EXPANSION IS ONE CALL DEEPER EACH TIME,
002000*               DRIVEN BY THE ORIGINAL ROOT CALL'S RECURSION,
002100*               NOT A SEPARATE LOOP).
002200*----------------------------------------------------------------*
002300*
002400*----------------------------------------------------------------*
002500* HISTORY OF MODIFICATION:
002600*----------------------------------------------------------------*
002700* GP3UNP1  20/02/1990  RBH  - INITIAL VERSION.
002800*----------------------------------------------------------------*
002900* GP3UNP4  02/05/1992  RBH  - DUPLICATE TAGS AT THE SAME LEVEL
003000*                             WERE BEING APPENDED AS NEW NODES
003100*                             INSTEAD OF OVERWRITING THE EXISTING
003200*                             ONE - B200 NOW SEARCHES THE POOL FOR
003300*                             AN ACTIVE NODE WITH THE SAME PARENT
003400*                             AND TAG BEFORE ADDING A NEW ONE.
003500*----------------------------------------------------------------*
003600* GP3UNP6  30/11/1998  DKN  - Y2K REVIEW - NO DATE FIELDS IN THIS
003700*                             SUBROUTINE, NO CHANGE REQUIRED.
003800*----------------------------------------------------------------*
003900* GP3UNPB  06/04/2003  DKN  - PROGRAM-ID CHANGED TO IS RECURSIVE
004000*                             AND QR-FIELD-POOL MOVED TO AN
004100*                             EXTERNAL COPY (SEE QRMPOOL) SO
004200*                             TEMPLATE EXPANSION CAN CALL THIS
004300*                             PROGRAM AGAIN WITHOUT LOSING WHAT
004400*                             THE OUTER CALL HAS ALREADY BUILT.
004500*----------------------------------------------------------------*
004600* GP3UNPD  22/09/2004  DKN  - WK-C-ELEM-LEN-X AND WK-N-ELEM-LEN
004700*                             COMBINED INTO ONE REDEFINES PAIR -
004800*                             THE SEPARATE MOVE WAS LEFT OVER FROM
004900*                             BEFORE THE NUMERIC-CHECK WAS ADDED
005000*                             AND SERVED NO PURPOSE.  WK-N-SCAN-
005100*                             PARENT GIVEN A REDEFINES ALIAS TO
005200*                             MATCH ITS OLD NAME ON THE OPERATOR
005300*                             TRACE AID.
005400*----------------------------------------------------------------*
005500* GP3UNPF  02/11/2004  DKN  - ADDED A STANDALONE 77-LEVEL CALL
005600*                             COUNTER PER SHOP STANDARD, BUMPED
005700*                             ONCE PER INVOCATION - EACH RECURSIVE
005800*                             RE-ENTRY BUMPS ITS OWN COPY.
005900*----------------------------------------------------------------*
006000*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER.  IBM-AS400.
006400 OBJECT-COMPUTER.  IBM-AS400.
006500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006600*
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900*    NO FILES ARE OPENED BY THIS SUBROUTINE.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300*
007400 WORKING-STORAGE SECTION.
007500 01  FILLER                  PIC X(24)  VALUE
007600     "** PROGRAM QRMUNPK1 **".
007700*
007800 77  WK-N-UNPK-CALL-COUNT         PIC 9(05)  COMP VALUE ZERO.
007900*
008000 COPY QRMCOM.
008100*
008200 COPY QRMPOOL.
008300*
008400 01  WK-C-UNPK-WORK-AREA.
008500     05  WK-N-OFFSET              PIC 9(03)  COMP.
008600     05  WK-N-REMAINING           PIC 9(03)  COMP.
008700     05  WK-C-ELEM-TAG            PIC X(02).
008800     05  WK-C-ELEM-LEN-X          PIC X(02).
008900     05  WK-N-ELEM-LEN REDEFINES WK-C-ELEM-LEN-X   PIC 9(02).
009000     05  WK-C-ELEM-VALUE          PIC X(512).
009100     05  WK-C-ELEM-HDR REDEFINES WK-C-ELEM-VALUE   PIC X(04).
009200     05  WK-N-SCAN-PARENT         PIC 9(03)  COMP.
009300     05  WK-N-OLD-SCN-PARENT REDEFINES WK-N-SCAN-PARENT
009400         PIC 9(03) COMP.
009500     05  WK-N-SEARCH-IDX          PIC 9(03)  COMP.
009600     05  WK-SW-FOUND-DUP          PIC X(01).
009700         88  WK-FOUND-DUP                 VALUE "Y".
009800         88  WK-NO-DUP-FOUND               VALUE "N".
009900     05  WK-N-EXPAND-IDX          PIC 9(03)  COMP.
010000     05  WK-N-EXPAND-LIMIT        PIC 9(03)  COMP.
010100     05  WK-SW-IN-RANGE           PIC X(01).
010200         88  WK-TAG-IN-RANGE               VALUE "Y".
010300         88  WK-TAG-NOT-IN-RANGE            VALUE "N".
010400     05  FILLER                   PIC X(04)  VALUE SPACES.
010500*
010600 COPY QRMVALD.
010700*
010800 01  WK-C-NESTED-UNPK-RECORD.
010900     05  WK-N-NESTED-STRING       PIC X(512).
011000     05  WK-N-NESTED-STRING-LEN   PIC 9(03)  COMP.
011100     05  WK-N-NESTED-ROOT-SW      PIC X(01).
011200     05  WK-N-NESTED-PARENT-IDX   PIC 9(03)  COMP.
011300     05  WK-N-NESTED-RESULT-CD    PIC 9(02)  COMP.
011400     05  WK-N-NESTED-ERROR-MSG    PIC X(60).
011500     05  FILLER                   PIC X(04)  VALUE SPACES.
011600*
011700 LINKAGE SECTION.
011800 COPY QRMUNPK.
011900*
012000 PROCEDURE DIVISION USING WK-C-QRMUNPK-RECORD.
012100*
012200 MAIN-MODULE.
012300     ADD 1                        TO WK-N-UNPK-CALL-COUNT.
012400     MOVE ZERO                    TO QR-UNPK-RESULT-CD.
012500     MOVE SPACES                  TO QR-UNPK-ERROR-MSG.
012600     MOVE QR-UNPK-PARENT-IDX       TO WK-N-SCAN-PARENT.
012700     IF QR-UNPK-IS-ROOT
012800         PERFORM A100-VALIDATE-ROOT THRU A199-VALIDATE-ROOT-EX
012900     END-IF.
013000     IF QR-UNPK-RESULT-CD = ZERO
013100         IF QR-UNPK-IS-ROOT
013200             MOVE ZERO             TO QR-FLD-COUNT
013300         END-IF
013400         MOVE 1                    TO WK-N-OFFSET
013500         PERFORM B100-SCAN-TLV-LOOP THRU B199-SCAN-TLV-LOOP-EX
013600             UNTIL QR-UNPK-STRING-LEN - WK-N-OFFSET + 1 < 4
013700             OR QR-UNPK-RESULT-CD NOT = ZERO
013800         IF QR-UNPK-IS-ROOT AND QR-UNPK-RESULT-CD = ZERO
013900             MOVE QR-FLD-COUNT      TO WK-N-EXPAND-LIMIT
014000             PERFORM B400-EXPAND-ONE-NODE
014100                 THRU B499-EXPAND-ONE-NODE-EX
014200                 VARYING WK-N-EXPAND-IDX FROM 1 BY 1
014300                 UNTIL WK-N-EXPAND-IDX > WK-N-EXPAND-LIMIT
014400                 OR QR-UNPK-RESULT-CD NOT = ZERO
014500         END-IF
014600     END-IF.
014700 Z000-END-PROGRAM.
014800     GOBACK.
014900*
015000*----------------------------------------------------------------*
015100 A100-VALIDATE-ROOT.
015200*----------------------------------------------------------------*
015300     MOVE QR-UNPK-STRING           TO QR-VALD-PAYLOAD.
015400     MOVE QR-UNPK-STRING-LEN        TO QR-VALD-PAYLOAD-LEN.
015500     CALL "QRMVALD1"               USING WK-C-QRMVALD-RECORD.
015600     IF QR-VALD-IS-INVALID
015700         MOVE QR-VALD-RESULT-CD     TO QR-UNPK-RESULT-CD
015800         MOVE QR-VALD-ERROR-MSG     TO QR-UNPK-ERROR-MSG
015900     END-IF.
016000 A199-VALIDATE-ROOT-EX.
016100     EXIT.
016200*
016300*----------------------------------------------------------------*
016400 B100-SCAN-TLV-LOOP.
016500*----------------------------------------------------------------*
016600     MOVE QR-UNPK-STRING(WK-N-OFFSET:2)     TO WK-C-ELEM-TAG.
016700     MOVE QR-UNPK-STRING(WK-N-OFFSET + 2:2) TO WK-C-ELEM-LEN-X.
016800     IF WK-C-ELEM-LEN-X IS NOT NUMERIC
016900         MOVE 30                    TO QR-UNPK-RESULT-CD
017000         MOVE "NON-NUMERIC LENGTH FIELD IN TLV SCAN"
017100                                     TO QR-UNPK-ERROR-MSG
017200         GO TO B199-SCAN-TLV-LOOP-EX
017300     END-IF.
017400     MOVE QR-UNPK-STRING(WK-N-OFFSET + 4:WK-N-ELEM-LEN)
017500                                      TO WK-C-ELEM-VALUE.
017600     PERFORM B200-STORE-ELEMENT THRU B299-STORE-ELEMENT-EX.
017700     ADD 4 WK-N-ELEM-LEN             TO WK-N-OFFSET.
017800 B199-SCAN-TLV-LOOP-EX.
017900     EXIT.
018000*
018100*----------------------------------------------------------------*
018200 B200-STORE-ELEMENT.
018300*----------------------------------------------------------------*
018400*    LAST VALUE WINS ON A REPEATED TAG AT THE SAME LEVEL - SEARCH
018500*    FOR AN EXISTING ACTIVE NODE WITH THIS PARENT/TAG FIRST.
018600     MOVE "N"                        TO WK-SW-FOUND-DUP.
018700     PERFORM B210-SEARCH-ONE-NODE THRU B219-SEARCH-ONE-NODE-EX
018800         VARYING WK-N-SEARCH-IDX FROM 1 BY 1
018900         UNTIL WK-N-SEARCH-IDX > QR-FLD-COUNT
019000         OR WK-FOUND-DUP.
019100     IF WK-FOUND-DUP
019200         SUBTRACT 1 FROM WK-N-SEARCH-IDX
019300         MOVE WK-N-ELEM-LEN TO QR-FLD-VALUE-LEN(WK-N-SEARCH-IDX)
019400         MOVE WK-C-ELEM-VALUE  TO QR-FLD-VALUE(WK-N-SEARCH-IDX)
019500         MOVE "S"              TO QR-FLD-KIND(WK-N-SEARCH-IDX)
019600     ELSE
019700         ADD 1                 TO QR-FLD-COUNT
019800         MOVE WK-C-ELEM-TAG     TO QR-FLD-TAG(QR-FLD-COUNT)
019900         MOVE WK-N-SCAN-PARENT  TO QR-FLD-PARENT(QR-FLD-COUNT)
020000         MOVE "S"               TO QR-FLD-KIND(QR-FLD-COUNT)
020100         MOVE "Y"             TO QR-FLD-ACTIVE-SW(QR-FLD-COUNT)
020200         MOVE WK-N-ELEM-LEN   TO QR-FLD-VALUE-LEN(QR-FLD-COUNT)
020300         MOVE WK-C-ELEM-VALUE TO QR-FLD-VALUE(QR-FLD-COUNT)
020400     END-IF.
020500 B299-STORE-ELEMENT-EX.
020600     EXIT.
020700*
020800*----------------------------------------------------------------*
020900 B210-SEARCH-ONE-NODE.
021000*----------------------------------------------------------------*
021100     IF QR-FLD-PARENT(WK-N-SEARCH-IDX) = WK-N-SCAN-PARENT
021200         AND QR-FLD-TAG(WK-N-SEARCH-IDX) = WK-C-ELEM-TAG
021300         AND QR-FLD-IS-ACTIVE(WK-N-SEARCH-IDX)
021400         MOVE "Y"                    TO WK-SW-FOUND-DUP
021500     END-IF.
021600 B219-SEARCH-ONE-NODE-EX.
021700     EXIT.
021800*
021900*----------------------------------------------------------------*
022000 B300-CHECK-NESTED-RANGE.
022100*----------------------------------------------------------------*
022200*    BUSINESS RULE 7 - A NON-NUMERIC TAG HERE IS A FATAL ERROR;
022300*    OTHERWISE THE RANGES 26-51, 62, 64 AND 80-99 ARE TEMPLATES.
022400     MOVE "N"                        TO WK-SW-IN-RANGE.
022500     IF QR-FLD-TAG(WK-N-EXPAND-IDX) IS NOT NUMERIC
022600         MOVE 40                     TO QR-UNPK-RESULT-CD
022700         MOVE "NON-NUMERIC TAG FOUND DURING TEMPLATE EXPANSION"
022800                                      TO QR-UNPK-ERROR-MSG
022900     ELSE
023000         IF (QR-FLD-TAG-NUM(WK-N-EXPAND-IDX) >= 26 AND
023100             QR-FLD-TAG-NUM(WK-N-EXPAND-IDX) <= 51)
023200             OR QR-FLD-TAG-NUM(WK-N-EXPAND-IDX) = 62
023300             OR QR-FLD-TAG-NUM(WK-N-EXPAND-IDX) = 64
023400             OR (QR-FLD-TAG-NUM(WK-N-EXPAND-IDX) >= 80 AND
023500                 QR-FLD-TAG-NUM(WK-N-EXPAND-IDX) <= 99)
023600             MOVE "Y"                 TO WK-SW-IN-RANGE
023700         END-IF
023800     END-IF.
023900 B399-CHECK-NESTED-RANGE-EX.
024000     EXIT.
024100*
024200*----------------------------------------------------------------*
024300 B400-EXPAND-ONE-NODE.
024400*----------------------------------------------------------------*
024500     IF QR-FLD-PARENT(WK-N-EXPAND-IDX) = WK-N-SCAN-PARENT
024600         AND QR-FLD-IS-ACTIVE(WK-N-EXPAND-IDX)
024700         PERFORM B300-CHECK-NESTED-RANGE
024800             THRU B399-CHECK-NESTED-RANGE-EX
024900         IF WK-TAG-IN-RANGE
025000             PERFORM B410-EXPAND-CALL THRU B419-EXPAND-CALL-EX
025100         END-IF
025200     END-IF.
025300 B499-EXPAND-ONE-NODE-EX.
025400     EXIT.
025500*
025600*----------------------------------------------------------------*
025700 B410-EXPAND-CALL.
025800*----------------------------------------------------------------*
025900     MOVE QR-FLD-VALUE(WK-N-EXPAND-IDX)    TO WK-N-NESTED-STRING.
026000     MOVE QR-FLD-VALUE-LEN(WK-N-EXPAND-IDX)
026100                                  TO WK-N-NESTED-STRING-LEN.
026200     MOVE "N"                    TO WK-N-NESTED-ROOT-SW.
026300     MOVE WK-N-EXPAND-IDX         TO WK-N-NESTED-PARENT-IDX.
026400     MOVE ZERO                   TO WK-N-NESTED-RESULT-CD.
026500     MOVE SPACES                 TO WK-N-NESTED-ERROR-MSG.
026600     CALL "QRMUNPK1"       USING WK-C-NESTED-UNPK-RECORD.
026700     MOVE "T"               TO QR-FLD-KIND(WK-N-EXPAND-IDX).
026800     IF WK-N-NESTED-RESULT-CD NOT = ZERO
026900         MOVE WK-N-NESTED-RESULT-CD   TO QR-UNPK-RESULT-CD
027000         MOVE WK-N-NESTED-ERROR-MSG   TO QR-UNPK-ERROR-MSG
027100     END-IF.
027200 B419-EXPAND-CALL-EX.
027300     EXIT.
