000100*----------------------------------------------------------------*
000200* QRMCOM - COMMON FILE STATUS WORK AREA
000300* SHARED BY ALL QRM (QR MESSAGE CODEC) PROGRAMS AND SUBROUTINES.
000400*----------------------------------------------------------------*
000500 01  WK-C-COMMON-STATUS.
000600     05  WK-C-FILE-STATUS        PIC X(02)  VALUE SPACES.
000700         88  WK-C-SUCCESSFUL                VALUE "00".
000800         88  WK-C-END-OF-FILE                VALUE "10".
000900         88  WK-C-RECORD-NOT-FOUND           VALUE "23".
001000         88  WK-C-DUPLICATE-KEY              VALUE "22".
001100     05  FILLER                  PIC X(08)  VALUE SPACES.
