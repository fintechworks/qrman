000100*----------------------------------------------------------------*
000200* QRMCRC - LINKAGE RECORD FOR QRMCRC01 (CRC-16/CCITT-FALSE)
000300*----------------------------------------------------------------*
000400 01  WK-C-QRMCRC-RECORD.
000500     05  WK-C-QRMCRC-INPUT.
000600         10  QR-CRC-STRING          PIC X(512).
000700         10  QR-CRC-STRING-LEN      PIC 9(03)  COMP.
000800     05  WK-C-QRMCRC-OUTPUT.
000900         10  QR-CRC-HEX             PIC X(04).
001000     05  FILLER                     PIC X(05)  VALUE SPACES.
